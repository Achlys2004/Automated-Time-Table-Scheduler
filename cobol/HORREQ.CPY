000100******************************************************************
000200* FECHA       : 21/03/2025                                       *
000300* PROGRAMADOR : MARIA DEL C. QUINTANILLA (MQR)                   *
000400* APLICACION  : HORARIOS - FACULTAD DE INGENIERIA                *
000500* COPYBOOK    : HORREQ                                           *
000600* DESCRIPCION : TARJETA DE PETICION (SYSIN) DEL GENERADOR DE     *
000700*             : HORARIOS. OPCIONAL -- SI EL ARCHIVO VIENE VACIO, *
000800*             : EL GENERADOR USA CATALOGO COMPLETO Y CALCULA EL  *
000900*             : NUMERO DE LIBRES A PARTIR DE LAS HORAS LEIDAS.   *
001000* ARCHIVOS    : REQUEST-FILE                                     *
001100******************************************************************
001200*----------------------------------------------------------------*
001300* BITACORA DE CAMBIOS                                             *
001400*----------------------------------------------------------------*
001500*FECHA     |INIC|TICKET   |DESCRIPCION                       TAG
001600*----------|----|---------|----------------------------------*--*
001700*21/03/2025|MQR |REQ-4560 |CREACION DEL COPYBOOK             HR01
001800*----------------------------------------------------------------*
001900 01  REG-SCHEDULE-REQUEST.
002000     05  REQ-DEPARTMENT          PIC X(10).
002100     05  REQ-SEMESTER            PIC X(10).
002200     05  REQ-DESIRED-FREE        PIC 9(02).
002300     05  REQ-DESIRED-FREE-FLG    PIC X(01).
002400         88  REQ-CON-DESEADO                 VALUE 'Y'.
002500         88  REQ-SIN-DESEADO                 VALUE 'N'.
002600     05  FILLER                  PIC X(37).
