000100******************************************************************
000200* FECHA       : 14/02/2024                                       *
000300* PROGRAMADOR : HUGO V. CASTELLANOS (HVC)                        *
000400* APLICACION  : HORARIOS - FACULTAD DE INGENIERIA                *
000500* COPYBOOK    : HORPREF                                          *
000600* DESCRIPCION : LAYOUT DEL ARCHIVO OPCIONAL DE PREFERENCIA DE    *
000700*             : DIAS POR CATEDRATICO. LA COLOCACION SOLO LEE     *
000800*             : PREF-DAYS; NO HAY CAMPO DE HORA PREFERIDA EN     *
000900*             : ESTE LAYOUT.                                     *
001000* ARCHIVOS    : PREFERENCE-FILE                                  *
001100******************************************************************
001200*----------------------------------------------------------------*
001300* BITACORA DE CAMBIOS                                            *
001400*----------------------------------------------------------------*
001500*FECHA     |INIC|TICKET   |DESCRIPCION                       TAG
001600*----------|----|---------|----------------------------------*--*
001700*14/02/2024|HVC |REQ-4401 |CREACION DEL COPYBOOK             HP01
001800*----------------------------------------------------------------*
001900 01  REG-FACULTY-PREF.
002000     05  PREF-FACULTY            PIC X(20).
002100     05  PREF-DAYS               PIC X(09) OCCURS 5 TIMES.
002200     05  PREF-DAY-COUNT          PIC 9(01).
002300     05  FILLER                  PIC X(24).
