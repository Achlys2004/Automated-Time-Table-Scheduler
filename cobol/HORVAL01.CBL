000100******************************************************************
000200* FECHA       : 21/02/2024                                       *
000300* PROGRAMADOR : HUGO V. CASTELLANOS (HVC)                         *
000400* APLICACION  : HORARIOS - FACULTAD DE INGENIERIA                *
000500* PROGRAMA    : HORVAL01, VALIDADOR DE HORARIOS GENERADOS        *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : ESTE PROGRAMA LEE EL HORARIO GENERADO (TIMETABLE-*
000800*             : FILE) Y EL CATALOGO DE MATERIAS (SUBJECT-FILE),  *
000900*             : RECONSTRUYE LA REJILLA DE 5 DIAS POR 11 SESIONES *
001000*             : EN MEMORIA Y VERIFICA LAS 6 REGLAS DE NEGOCIO DEL*
001100*             : HORARIO. CADA INCUMPLIMIENTO GENERA UNA LINEA EN *
001200*             : VIOLATION-FILE. SI EL HORARIO NO ES VALIDO, SE   *
001300*             : REPARA LA REJILLA (REDISTRIBUCION DE LIBRES,     *
001400*             : BALANCEO DE HORAS Y CORTE DE CORRIDAS DE 3) Y SE *
001500*             : REESCRIBE TIMETABLE-FILE CON LA COPIA CORREGIDA. *
001600* ARCHIVOS    : SUBJECT-FILE (ENTRADA), TIMETABLE-FILE (E/S),    *
001700*             : VIOLATION-FILE (SALIDA)                          *
001800* PROGRAMA(S) : NO APLICA                                         *
001900* NOMBRE      : VALIDADOR DE HORARIOS                              *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    HORVAL01.
002300 AUTHOR.                        HUGO V. CASTELLANOS.
002400 INSTALLATION.                  FACULTAD DE INGENIERIA - UDI.
002500 DATE-WRITTEN.                  21/02/2024.
002600 DATE-COMPILED.
002700 SECURITY.                      USO INTERNO - DEPARTAMENTO DE CONTROL
002800                                 ACADEMICO.
002900*----------------------------------------------------------------*
003000* BITACORA DE CAMBIOS                                             *
003100*----------------------------------------------------------------*
003200*FECHA     |INIC|TICKET   |DESCRIPCION                        TAG
003300*----------|----|---------|-----------------------------------*--*
003400*21/02/2024|HVC |REQ-4402 |CREACION DEL PROGRAMA              HV01
003500*05/03/2024|HVC |REQ-4418 |SE AGREGA REPARACION DE REJILLA    HV02
003600*             CUANDO EL HORARIO RESULTA INVALIDO              HV02
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.               IBM-370.
004100 OBJECT-COMPUTER.               IBM-370.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SUBJECT-FILE    ASSIGN TO SUBJFILE
004500                             ORGANIZATION IS LINE SEQUENTIAL
004600                             FILE STATUS  IS FS-SUBJECT.
004700     SELECT TIMETABLE-FILE  ASSIGN TO TTMFILE
004800                             ORGANIZATION IS LINE SEQUENTIAL
004900                             FILE STATUS  IS FS-TTMFIL.
005000     SELECT VIOLATION-FILE  ASSIGN TO VIOFILE
005100                             ORGANIZATION IS LINE SEQUENTIAL
005200                             FILE STATUS  IS FS-VIOLAT.
005300 DATA DIVISION.
005400 FILE SECTION.
005500*                DEFINICION DE ESTRUCTURA DE ARCHIVOS
005600*   MAESTRO DE MATERIAS (CATALOGO)
005700 FD  SUBJECT-FILE.
005800     COPY HORSUBJ.
005900*   HORARIO GENERADO, SE LEE Y SE PUEDE REESCRIBIR CON REPARACION
006000 FD  TIMETABLE-FILE.
006100     COPY HORTTE.
006200*   BITACORA DE VIOLACIONES DE REGLA DE NEGOCIO
006300 FD  VIOLATION-FILE.
006400     COPY HORVIO.
006500 WORKING-STORAGE SECTION.
006600*----------------------------------------------------------------*
006700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006800*----------------------------------------------------------------*
006900 01  WKS-FS-STATUS.
007000     05  FS-SUBJECT               PIC 9(02) VALUE ZEROES.
007100     05  FSE-SUBJECT.
007200         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
007300         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
007400         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
007500     05  FS-TTMFIL                PIC 9(02) VALUE ZEROES.
007600     05  FSE-TTMFIL.
007700         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
007800         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
007900         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008000     05  FS-VIOLAT                PIC 9(02) VALUE ZEROES.
008100     05  FSE-VIOLAT.
008200         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008300         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008400         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008500     05  PROGRAMA                 PIC X(08) VALUE SPACES.
008600     05  ARCHIVO                  PIC X(08) VALUE SPACES.
008700     05  ACCION                   PIC X(10) VALUE SPACES.
008800     05  LLAVE                    PIC X(32) VALUE SPACES.
008900     05  WKS-FIN-SUBJECT          PIC 9(01) VALUE ZEROES.
009000         88  FIN-SUBJECT                     VALUE 1.
009100     05  WKS-FIN-TTMFIL           PIC 9(01) VALUE ZEROES.
009200         88  FIN-TTMFIL                      VALUE 1.
009300     05  FILLER                   PIC X(04) VALUE SPACES.
009400*----------------------------------------------------------------*
009500*              FECHA DE CORRIDA DEL PROCESO BATCH                *
009600*----------------------------------------------------------------*
009700 01  WKS-FECHA-CORRIDA            PIC 9(06) VALUE ZEROES.
009800 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
009900     05  WKS-AA-CORRIDA           PIC 9(02).
010000     05  WKS-MM-CORRIDA           PIC 9(02).
010100     05  WKS-DD-CORRIDA           PIC 9(02).
010200*----------------------------------------------------------------*
010300*           TABLA DE NOMBRES DE DIA (LUNES A VIERNES)            *
010400*----------------------------------------------------------------*
010500 01  WKS-TABLA-DIAS.
010600     05  FILLER                   PIC X(09) VALUE "Monday".
010700     05  FILLER                   PIC X(09) VALUE "Tuesday".
010800     05  FILLER                   PIC X(09) VALUE "Wednesday".
010900     05  FILLER                   PIC X(09) VALUE "Thursday".
011000     05  FILLER                   PIC X(09) VALUE "Friday".
011100 01  WKS-DIAS REDEFINES WKS-TABLA-DIAS.
011200     05  WKS-NOMBRE-DIA           PIC X(09) OCCURS 5 TIMES.
011300*----------------------------------------------------------------*
011400*                CONSTANTES DE GEOMETRIA DE LA REJILLA            *
011500*----------------------------------------------------------------*
011600 01  WKS-CONSTANTES.
011700     05  WKS-MAX-DIAS             PIC 9(02) COMP VALUE 5.
011800     05  WKS-MAX-SESIONES         PIC 9(02) COMP VALUE 11.
011900     05  WKS-SESION-RECESO-CORTO  PIC 9(02) COMP VALUE 4.
012000     05  WKS-SESION-RECESO-LARGO  PIC 9(02) COMP VALUE 8.
012100     05  WKS-MAX-CONSECUTIVAS     PIC 9(02) COMP VALUE 2.
012200     05  WKS-MAX-LIBRES-DIA       PIC 9(02) COMP VALUE 3.
012300     05  WKS-LIBRES-CANONICO      PIC 9(02) COMP VALUE 9.
012400     05  WKS-LARGO-LABORATORIO    PIC 9(02) COMP VALUE 3.
012500     05  WKS-MAX-MATERIAS         PIC 9(02) COMP VALUE 40.
012600     05  FILLER                   PIC X(06) VALUE SPACES.
012700 01  WKS-CONSTANTES-R REDEFINES WKS-CONSTANTES.
012800     05  WKS-CONST-TABLA          PIC 9(02) COMP OCCURS 9 TIMES.
012900 01  WKS-TEXTOS-CELDA.
013000     05  WKS-TXT-LIBRE            PIC X(11) VALUE "Free Period".
013100     05  WKS-TXT-SIN-ASIGNAR      PIC X(11) VALUE "UNALLOCATED".
013200     05  WKS-TXT-RECESO-CORTO     PIC X(26)
013300                    VALUE "Short Break (11:00-11:30)".
013400     05  WKS-TXT-RECESO-LARGO     PIC X(23)
013500                    VALUE "Long Break (1:45-2:30)".
013600     05  FILLER                   PIC X(05) VALUE SPACES.
013700*----------------------------------------------------------------*
013800*        REJILLA DE TRABAJO: 5 DIAS POR 11 SESIONES               *
013900*----------------------------------------------------------------*
014000 01  TTM-REJILLA.
014100     05  TTM-DIA OCCURS 5 TIMES.
014200         10  TTM-SESION OCCURS 11 TIMES.
014300             15  TTM-CELDA        PIC X(60).
014400 01  WKS-DIA-LIBRES-CNT OCCURS 5 TIMES PIC 9(02) COMP VALUE 0.
014500*----------------------------------------------------------------*
014600*                  TABLA DEL CATALOGO DE MATERIAS                 *
014700*----------------------------------------------------------------*
014800 01  WKS-CNT-MATERIAS             PIC 9(02) COMP VALUE 0.
014900 01  TAB-MATERIAS.
015000     05  TAB-MAT-ENT OCCURS 40 TIMES.
015100         10  TSB-HORAS            PIC 9(02).
015200         10  TSB-LAB-REQ          PIC X(01).
015300         10  TSB-TEORIA-REAL      PIC 9(02) COMP VALUE 0.
015400         10  TSB-LAB-REAL         PIC 9(02) COMP VALUE 0.
015500         10  TSB-DIA-CNT OCCURS 5 TIMES PIC 9(02) COMP VALUE 0.
015600         10  TSB-ETIQ-TEORIA      PIC X(55).
015700         10  TSB-ETIQ-LAB         PIC X(59).
015800         10  FILLER               PIC X(04).
015900*----------------------------------------------------------------*
016000*                   ACUMULADORES Y SUBINDICES                     *
016100*----------------------------------------------------------------*
016200 01  WKS-SUBINDICES.
016300     05  WKS-D                    PIC 9(02) COMP VALUE 0.
016400     05  WKS-S                    PIC 9(02) COMP VALUE 0.
016500     05  WKS-I                    PIC 9(02) COMP VALUE 0.
016600     05  WKS-MATERIA-IX           PIC 9(02) COMP VALUE 0.
016700     05  WKS-RACHA-LARGO          PIC 9(02) COMP VALUE 0.
016800     05  WKS-TOTAL-LIBRES         PIC 9(03) COMP VALUE 0.
016900     05  FILLER                   PIC X(04) VALUE SPACES.
017000 77  WKS-RUN-OK                  PIC X(01) VALUE "Y".
017100     88  CORRIDA-VALIDA                      VALUE "Y".
017200     88  CORRIDA-ROMPE-REGLA                 VALUE "N".
017300*----------------------------------------------------------------*
017400*                      BANDERAS DE CONTROL                        *
017500*----------------------------------------------------------------*
017600 01  WKS-BANDERAS.
017700     05  WKS-TEXTO-ES-LAB         PIC X(01) VALUE "N".
017800         88  TEXTO-ES-LAB                    VALUE "Y".
017900     05  FILLER                   PIC X(09) VALUE SPACES.
018000*----------------------------------------------------------------*
018100*                 AREA DE CONSTRUCCION DE MENSAJE                 *
018200*----------------------------------------------------------------*
018300 01  WKS-MENSAJE.
018400     05  WKS-MSG-TEXTO            PIC X(120) VALUE SPACES.
018500     05  WKS-MSG-NUMERO           PIC ZZ9.
018600     05  FILLER                   PIC X(05) VALUE SPACES.
018700 PROCEDURE DIVISION.
018800*----------------------------------------------------------------*
018900*                    S E C C I O N    P R I N C I P A L           *
019000*----------------------------------------------------------------*
019100 000-MAIN SECTION.
019200     ACCEPT WKS-FECHA-CORRIDA FROM DATE
019300     PERFORM 100-ABRIR-ARCHIVOS
019400     PERFORM 200-CARGA-CATALOGO
019500     PERFORM 300-INICIALIZA-REJILLA
019600     PERFORM 350-CARGA-TIMETABLE
019700     PERFORM 400-ACUMULA-CONTADORES
019800     PERFORM 500-REGLA-LIBRES-TOTAL
019900     PERFORM 510-REGLA-LIBRES-DIA
020000     PERFORM 520-REGLA-SESIONES-DIA
020100     PERFORM 530-REGLA-HORAS-TEORIA
020200     PERFORM 540-REGLA-HORAS-LAB
020300     PERFORM 550-REGLA-CONSECUTIVOS
020400     PERFORM 600-ESCRIBE-STATUS
020500     IF CORRIDA-ROMPE-REGLA
020600        PERFORM 700-REPARA-TIMETABLE
020700     END-IF
020800     PERFORM 900-CIERRA-ARCHIVOS
020900     STOP RUN.
021000 000-MAIN-E. EXIT.
021100*----------------------------------------------------------------*
021200*                  APERTURA Y VALIDACION DE ARCHIVOS               *
021300*----------------------------------------------------------------*
021400 100-ABRIR-ARCHIVOS SECTION.
021500     MOVE "HORVAL01" TO PROGRAMA
021600     OPEN INPUT  SUBJECT-FILE
021700     OPEN I-O    TIMETABLE-FILE
021800     OPEN OUTPUT VIOLATION-FILE
021900     PERFORM 110-VALIDA-APERTURA.
022000 100-ABRIR-ARCHIVOS-E. EXIT.
022100
022200 110-VALIDA-APERTURA SECTION.
022300     IF FS-SUBJECT NOT EQUAL 0
022400        MOVE "OPEN"       TO ACCION
022500        MOVE SPACES       TO LLAVE
022600        MOVE "SUBJFILE"   TO ARCHIVO
022700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022800                              FS-SUBJECT, FSE-SUBJECT
022900        DISPLAY ">>> ERROR AL ABRIR SUBJECT-FILE <<<" UPON CONSOLE
023000        MOVE 91 TO RETURN-CODE
023100        STOP RUN
023200     END-IF
023300     IF FS-TTMFIL NOT EQUAL 0
023400        MOVE "OPEN"       TO ACCION
023500        MOVE SPACES       TO LLAVE
023600        MOVE "TTMFILE"    TO ARCHIVO
023700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023800                              FS-TTMFIL, FSE-TTMFIL
023900        DISPLAY ">>> ERROR AL ABRIR TIMETABLE-FILE <<<" UPON CONSOLE
024000        MOVE 91 TO RETURN-CODE
024100        STOP RUN
024200     END-IF
024300     IF FS-VIOLAT NOT EQUAL 0
024400        MOVE "OPEN"       TO ACCION
024500        MOVE SPACES       TO LLAVE
024600        MOVE "VIOFILE"    TO ARCHIVO
024700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024800                              FS-VIOLAT, FSE-VIOLAT
024900        DISPLAY ">>> ERROR AL ABRIR VIOLATION-FILE <<<" UPON CONSOLE
025000        MOVE 91 TO RETURN-CODE
025100        STOP RUN
025200     END-IF.
025300 110-VALIDA-APERTURA-E. EXIT.
025400*----------------------------------------------------------------*
025500*     LECTURA DEL CATALOGO DE MATERIAS HACIA TAB-MATERIAS          *
025600*----------------------------------------------------------------*
025700 200-CARGA-CATALOGO SECTION.
025800     MOVE 0 TO WKS-FIN-SUBJECT
025900     READ SUBJECT-FILE
026000          AT END MOVE 1 TO WKS-FIN-SUBJECT
026100     END-READ
026200     PERFORM 210-CARGA-UNA-MATERIA THRU 210-CARGA-UNA-MATERIA-E
026300              UNTIL FIN-SUBJECT OR WKS-CNT-MATERIAS >= WKS-MAX-MATERIAS.
026400 200-CARGA-CATALOGO-E. EXIT.
026500
026600 210-CARGA-UNA-MATERIA SECTION.
026700     ADD 1 TO WKS-CNT-MATERIAS
026800     MOVE SUBJ-HOURS      TO TSB-HORAS     (WKS-CNT-MATERIAS)
026900     MOVE SUBJ-LAB-REQ    TO TSB-LAB-REQ   (WKS-CNT-MATERIAS)
027000     STRING SUBJ-FACULTY DELIMITED BY "  "
027100            " - "         DELIMITED BY SIZE
027200            SUBJ-NAME     DELIMITED BY "  "
027300            INTO TSB-ETIQ-TEORIA (WKS-CNT-MATERIAS)
027400     STRING TSB-ETIQ-TEORIA (WKS-CNT-MATERIAS) DELIMITED BY "  "
027500            " Lab"        DELIMITED BY SIZE
027600            INTO TSB-ETIQ-LAB (WKS-CNT-MATERIAS)
027700     READ SUBJECT-FILE
027800          AT END MOVE 1 TO WKS-FIN-SUBJECT
027900     END-READ.
028000 210-CARGA-UNA-MATERIA-E. EXIT.
028100*----------------------------------------------------------------*
028200*         INICIALIZACION DE LA REJILLA DE TRABAJO EN MEMORIA       *
028300*----------------------------------------------------------------*
028400 300-INICIALIZA-REJILLA SECTION.
028500     PERFORM 310-INICIALIZA-UN-DIA THRU 310-INICIALIZA-UN-DIA-E
028600              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
028700 300-INICIALIZA-REJILLA-E. EXIT.
028800
028900 310-INICIALIZA-UN-DIA SECTION.
029000     MOVE 0 TO WKS-DIA-LIBRES-CNT (WKS-D)
029100     PERFORM 311-INICIALIZA-UNA-CELDA THRU 311-INICIALIZA-UNA-CELDA-E
029200              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11.
029300 310-INICIALIZA-UN-DIA-E. EXIT.
029400
029500 311-INICIALIZA-UNA-CELDA SECTION.
029600     EVALUATE WKS-S
029700        WHEN WKS-SESION-RECESO-CORTO
029800             MOVE WKS-TXT-RECESO-CORTO TO TTM-CELDA (WKS-D WKS-S)
029900        WHEN WKS-SESION-RECESO-LARGO
030000             MOVE WKS-TXT-RECESO-LARGO TO TTM-CELDA (WKS-D WKS-S)
030100        WHEN OTHER
030200             MOVE WKS-TXT-LIBRE        TO TTM-CELDA (WKS-D WKS-S)
030300     END-EVALUATE.
030400 311-INICIALIZA-UNA-CELDA-E. EXIT.
030500*----------------------------------------------------------------*
030600*  LECTURA DEL HORARIO GENERADO HACIA LA REJILLA DE TRABAJO        *
030700*----------------------------------------------------------------*
030800 350-CARGA-TIMETABLE SECTION.
030900     MOVE 0 TO WKS-FIN-TTMFIL
031000     READ TIMETABLE-FILE
031100          AT END MOVE 1 TO WKS-FIN-TTMFIL
031200     END-READ
031300     PERFORM 360-CARGA-UNA-CELDA THRU 360-CARGA-UNA-CELDA-E
031400              UNTIL FIN-TTMFIL.
031500 350-CARGA-TIMETABLE-E. EXIT.
031600
031700 360-CARGA-UNA-CELDA SECTION.
031800     PERFORM 361-BUSCA-NUMERO-DIA THRU 361-BUSCA-NUMERO-DIA-E
031900              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5
032000              OR WKS-NOMBRE-DIA (WKS-D) = TT-DAY
032100     IF WKS-D <= 5
032200        MOVE TT-SUBJECT TO TTM-CELDA (WKS-D TT-SESSION-NO)
032300     END-IF
032400     READ TIMETABLE-FILE
032500          AT END MOVE 1 TO WKS-FIN-TTMFIL
032600     END-READ.
032700 360-CARGA-UNA-CELDA-E. EXIT.
032800
032900 361-BUSCA-NUMERO-DIA SECTION.
033000     CONTINUE.
033100 361-BUSCA-NUMERO-DIA-E. EXIT.
033200*----------------------------------------------------------------*
033300*  RECORRE TODA LA REJILLA Y RECALCULA LOS CONTADORES DE LIBRES    *
033400*  POR DIA Y DE HORAS TEORIA/LABORATORIO COLOCADAS POR MATERIA     *
033500*----------------------------------------------------------------*
033600 400-ACUMULA-CONTADORES SECTION.
033700     PERFORM 410-ACUMULA-UN-DIA THRU 410-ACUMULA-UN-DIA-E
033800              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
033900 400-ACUMULA-CONTADORES-E. EXIT.
034000
034100 410-ACUMULA-UN-DIA SECTION.
034200     MOVE 0 TO WKS-DIA-LIBRES-CNT (WKS-D)
034300     PERFORM 411-ACUMULA-UNA-CELDA THRU 411-ACUMULA-UNA-CELDA-E
034400              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11.
034500 410-ACUMULA-UN-DIA-E. EXIT.
034600
034700 411-ACUMULA-UNA-CELDA SECTION.
034800     EVALUATE TRUE
034900        WHEN WKS-S = WKS-SESION-RECESO-CORTO
035000        WHEN WKS-S = WKS-SESION-RECESO-LARGO
035100             CONTINUE
035200        WHEN TTM-CELDA (WKS-D WKS-S) = WKS-TXT-LIBRE
035300             ADD 1 TO WKS-DIA-LIBRES-CNT (WKS-D)
035400        WHEN OTHER
035500             PERFORM 412-CLASIFICA-CELDA THRU 412-CLASIFICA-CELDA-E
035600     END-EVALUATE.
035700 411-ACUMULA-UNA-CELDA-E. EXIT.
035800
035900 412-CLASIFICA-CELDA SECTION.
036000     PERFORM 419-IDENTIFICA-CELDA THRU 419-IDENTIFICA-CELDA-E
036100     IF WKS-MATERIA-IX > 0
036200        IF TEXTO-ES-LAB
036300           ADD 1 TO TSB-LAB-REAL (WKS-MATERIA-IX)
036400        ELSE
036500           ADD 1 TO TSB-TEORIA-REAL (WKS-MATERIA-IX)
036600           ADD 1 TO TSB-DIA-CNT (WKS-MATERIA-IX WKS-D)
036700        END-IF
036800     END-IF.
036900 412-CLASIFICA-CELDA-E. EXIT.
037000
037100 419-IDENTIFICA-CELDA SECTION.
037200     MOVE "N" TO WKS-TEXTO-ES-LAB
037300     PERFORM 413-BUSCA-MATERIA THRU 413-BUSCA-MATERIA-E.
037400 419-IDENTIFICA-CELDA-E. EXIT.
037500
037600 413-BUSCA-MATERIA SECTION.
037700     MOVE 0 TO WKS-MATERIA-IX
037800     MOVE "N" TO WKS-TEXTO-ES-LAB
037900     PERFORM 414-PRUEBA-UNA-MATERIA THRU 414-PRUEBA-UNA-MATERIA-E
038000              VARYING WKS-I FROM 1 BY 1
038100              UNTIL WKS-I > WKS-CNT-MATERIAS OR WKS-MATERIA-IX > 0.
038200 413-BUSCA-MATERIA-E. EXIT.
038300
038400 414-PRUEBA-UNA-MATERIA SECTION.
038500     IF TTM-CELDA (WKS-D WKS-S) = TSB-ETIQ-TEORIA (WKS-I)
038600        MOVE WKS-I TO WKS-MATERIA-IX
038700        MOVE "N"   TO WKS-TEXTO-ES-LAB
038800     ELSE
038900        IF TTM-CELDA (WKS-D WKS-S) = TSB-ETIQ-LAB (WKS-I)
039000           MOVE WKS-I TO WKS-MATERIA-IX
039100           MOVE "Y"   TO WKS-TEXTO-ES-LAB
039200        END-IF
039300     END-IF.
039400 414-PRUEBA-UNA-MATERIA-E. EXIT.
039500*----------------------------------------------------------------*
039600*  REGLA 1: EL TOTAL DE PERIODOS LIBRES DE LA SEMANA DEBE SER 9    *
039700*----------------------------------------------------------------*
039800 500-REGLA-LIBRES-TOTAL SECTION.
039900     MOVE 0 TO WKS-TOTAL-LIBRES
040000     PERFORM 501-SUMA-UN-DIA THRU 501-SUMA-UN-DIA-E
040100              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5
040200     IF WKS-TOTAL-LIBRES NOT = WKS-LIBRES-CANONICO
040300        MOVE "N" TO WKS-RUN-OK
040400        MOVE WKS-TOTAL-LIBRES TO WKS-MSG-NUMERO
040500        STRING "Total free periods is " DELIMITED BY SIZE
040600               WKS-MSG-NUMERO            DELIMITED BY SIZE
040700               ", should be 9"           DELIMITED BY SIZE
040800               INTO WKS-MSG-TEXTO
040900        PERFORM 590-ESCRIBE-VIOLACION
041000     END-IF.
041100 500-REGLA-LIBRES-TOTAL-E. EXIT.
041200
041300 501-SUMA-UN-DIA SECTION.
041400     ADD WKS-DIA-LIBRES-CNT (WKS-D) TO WKS-TOTAL-LIBRES.
041500 501-SUMA-UN-DIA-E. EXIT.
041600
041700 505-TOTALIZA-LIBRES SECTION.
041800     MOVE 0 TO WKS-TOTAL-LIBRES
041900     PERFORM 501-SUMA-UN-DIA THRU 501-SUMA-UN-DIA-E
042000              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
042100 505-TOTALIZA-LIBRES-E. EXIT.
042200*----------------------------------------------------------------*
042300*  REGLA 2: NINGUN DIA PUEDE TENER MAS DE 3 PERIODOS LIBRES        *
042400*----------------------------------------------------------------*
042500 510-REGLA-LIBRES-DIA SECTION.
042600     PERFORM 511-PRUEBA-UN-DIA THRU 511-PRUEBA-UN-DIA-E
042700              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
042800 510-REGLA-LIBRES-DIA-E. EXIT.
042900
043000 511-PRUEBA-UN-DIA SECTION.
043100     IF WKS-DIA-LIBRES-CNT (WKS-D) > WKS-MAX-LIBRES-DIA
043200        MOVE "N" TO WKS-RUN-OK
043300        STRING "Day "                     DELIMITED BY SIZE
043400               WKS-NOMBRE-DIA (WKS-D)      DELIMITED BY "  "
043500               " has more than 3 free periods" DELIMITED BY SIZE
043600               INTO WKS-MSG-TEXTO
043700        PERFORM 590-ESCRIBE-VIOLACION
043800     END-IF.
043900 511-PRUEBA-UN-DIA-E. EXIT.
044000*----------------------------------------------------------------*
044100*  REGLA 3: UNA MATERIA NO PUEDE TENER MAS DE 2 SESIONES DE       *
044200*  TEORIA EN UN MISMO DIA                                          *
044300*----------------------------------------------------------------*
044400 520-REGLA-SESIONES-DIA SECTION.
044500     PERFORM 521-PRUEBA-UNA-MATERIA THRU 521-PRUEBA-UNA-MATERIA-E
044600              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS.
044700 520-REGLA-SESIONES-DIA-E. EXIT.
044800
044900 521-PRUEBA-UNA-MATERIA SECTION.
045000     PERFORM 522-PRUEBA-UN-DIA THRU 522-PRUEBA-UN-DIA-E
045100              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
045200 521-PRUEBA-UNA-MATERIA-E. EXIT.
045300
045400 522-PRUEBA-UN-DIA SECTION.
045500     IF TSB-DIA-CNT (WKS-I WKS-D) > 2
045600        MOVE "N" TO WKS-RUN-OK
045700        STRING TSB-ETIQ-TEORIA (WKS-I) DELIMITED BY "  "
045800               " has more than 2 theory sessions on " DELIMITED BY SIZE
045900               WKS-NOMBRE-DIA (WKS-D)  DELIMITED BY "  "
046000               INTO WKS-MSG-TEXTO
046100        PERFORM 590-ESCRIBE-VIOLACION
046200     END-IF.
046300 522-PRUEBA-UN-DIA-E. EXIT.
046400*----------------------------------------------------------------*
046500*  REGLA 4: LAS HORAS DE TEORIA COLOCADAS DEBEN SER EXACTAMENTE    *
046600*  LAS HORAS SEMANALES DEL CATALOGO, NI MAS NI MENOS               *
046700*----------------------------------------------------------------*
046800 530-REGLA-HORAS-TEORIA SECTION.
046900     PERFORM 531-PRUEBA-UNA-MATERIA THRU 531-PRUEBA-UNA-MATERIA-E
047000              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS.
047100 530-REGLA-HORAS-TEORIA-E. EXIT.
047200
047300 531-PRUEBA-UNA-MATERIA SECTION.
047400     IF TSB-TEORIA-REAL (WKS-I) NOT = TSB-HORAS (WKS-I)
047500        MOVE "N" TO WKS-RUN-OK
047600        STRING TSB-ETIQ-TEORIA (WKS-I) DELIMITED BY "  "
047700               " theory hours do not match hoursPerWeek" DELIMITED BY
047800               SIZE
047900               INTO WKS-MSG-TEXTO
048000        PERFORM 590-ESCRIBE-VIOLACION
048100     END-IF.
048200 531-PRUEBA-UNA-MATERIA-E. EXIT.
048300*----------------------------------------------------------------*
048400*  REGLA 5: TODA MATERIA DE LABORATORIO DEBE TENER EXACTAMENTE     *
048500*  3 HORAS DE LABORATORIO                                          *
048600*----------------------------------------------------------------*
048700 540-REGLA-HORAS-LAB SECTION.
048800     PERFORM 541-PRUEBA-UNA-MATERIA THRU 541-PRUEBA-UNA-MATERIA-E
048900              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS.
049000 540-REGLA-HORAS-LAB-E. EXIT.
049100
049200 541-PRUEBA-UNA-MATERIA SECTION.
049300     IF TSB-LAB-REQ (WKS-I) = "Y"
049400        IF TSB-LAB-REAL (WKS-I) NOT = WKS-LARGO-LABORATORIO
049500           MOVE "N" TO WKS-RUN-OK
049600           STRING TSB-ETIQ-TEORIA (WKS-I) DELIMITED BY "  "
049700                  " lab hours are not exactly 3" DELIMITED BY SIZE
049800                  INTO WKS-MSG-TEXTO
049900           PERFORM 590-ESCRIBE-VIOLACION
050000        END-IF
050100     END-IF.
050200 541-PRUEBA-UNA-MATERIA-E. EXIT.
050300*----------------------------------------------------------------*
050400*  REGLA 6: NINGUNA MATERIA DE TEORIA PUEDE OCUPAR MAS DE 2        *
050500*  SESIONES SEGUIDAS EN UN MISMO DIA                                *
050600*----------------------------------------------------------------*
050700 550-REGLA-CONSECUTIVOS SECTION.
050800     PERFORM 551-PRUEBA-UN-DIA THRU 551-PRUEBA-UN-DIA-E
050900              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
051000 550-REGLA-CONSECUTIVOS-E. EXIT.
051100
051200 551-PRUEBA-UN-DIA SECTION.
051300     MOVE 0 TO WKS-RACHA-LARGO
051400     PERFORM 552-PRUEBA-UNA-SESION THRU 552-PRUEBA-UNA-SESION-E
051500              VARYING WKS-S FROM 2 BY 1 UNTIL WKS-S > 11.
051600 551-PRUEBA-UN-DIA-E. EXIT.
051700
051800 552-PRUEBA-UNA-SESION SECTION.
051900     PERFORM 419-IDENTIFICA-CELDA THRU 419-IDENTIFICA-CELDA-E
052000     IF TTM-CELDA (WKS-D WKS-S)     = TTM-CELDA (WKS-D WKS-S - 1)
052100        AND TTM-CELDA (WKS-D WKS-S) NOT = WKS-TXT-LIBRE
052200        AND TTM-CELDA (WKS-D WKS-S) NOT = WKS-TXT-RECESO-CORTO
052300        AND TTM-CELDA (WKS-D WKS-S) NOT = WKS-TXT-RECESO-LARGO
052400        AND NOT TEXTO-ES-LAB
052500        IF WKS-S > 2
052600           IF TTM-CELDA (WKS-D WKS-S) = TTM-CELDA (WKS-D WKS-S - 2)
052700              MOVE "N" TO WKS-RUN-OK
052800              STRING TTM-CELDA (WKS-D WKS-S) (1:55) DELIMITED BY "  "
052900                     " has more than 2 consecutive sessions on "
053000                                               DELIMITED BY SIZE
053100                     WKS-NOMBRE-DIA (WKS-D)   DELIMITED BY "  "
053200                     INTO WKS-MSG-TEXTO
053300              PERFORM 590-ESCRIBE-VIOLACION
053400           END-IF
053500        END-IF
053600     END-IF.
053700 552-PRUEBA-UNA-SESION-E. EXIT.
053800*----------------------------------------------------------------*
053900*  ESCRIBE UNA LINEA DE VIOLACION EN VIOLATION-FILE                *
054000*----------------------------------------------------------------*
054100 590-ESCRIBE-VIOLACION SECTION.
054200     MOVE WKS-MSG-TEXTO TO VIOL-TEXT
054300     WRITE REG-VIOLATION
054400     IF FS-VIOLAT NOT = 0
054500        MOVE "WRITE"      TO ACCION
054600        MOVE SPACES       TO LLAVE
054700        MOVE "VIOFILE"    TO ARCHIVO
054800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
054900                              FS-VIOLAT, FSE-VIOLAT
055000     END-IF.
055100 590-ESCRIBE-VIOLACION-E. EXIT.
055200*----------------------------------------------------------------*
055300*  ESCRIBE LA LINEA DE ESTADO (VALIDO/INVALIDO) AL INICIO DEL     *
055400*  REPORTE DE VIOLACIONES                                          *
055500*----------------------------------------------------------------*
055600 600-ESCRIBE-STATUS SECTION.
055700     IF CORRIDA-VALIDA
055800        MOVE "SCHEDULE IS VALID" TO WKS-MSG-TEXTO
055900     ELSE
056000        MOVE "SCHEDULE IS INVALID" TO WKS-MSG-TEXTO
056100     END-IF
056200     MOVE WKS-MSG-TEXTO TO VIOL-TEXT
056300     WRITE REG-VIOLATION.
056400 600-ESCRIBE-STATUS-E. EXIT.
056500*----------------------------------------------------------------*
056600*  REPARACION DE LA REJILLA CUANDO EL HORARIO ES INVALIDO:         *
056700*  REDISTRIBUCION A 9 LIBRES CANONICOS, BALANCEO DE HORAS DE       *
056800*  TEORIA Y CORTE DE CORRIDAS DE 3 SESIONES SEGUIDAS               *
056900*----------------------------------------------------------------*
057000 700-REPARA-TIMETABLE SECTION.
057100     PERFORM 710-REDISTRIBUYE-LIBRES
057200     PERFORM 720-BALANCEA-HORAS
057300     PERFORM 730-CORRIGE-CONSECUTIVOS
057400     PERFORM 400-ACUMULA-CONTADORES
057500     PERFORM 790-REESCRIBE-TIMETABLE.
057600 700-REPARA-TIMETABLE-E. EXIT.
057700
057800 710-REDISTRIBUYE-LIBRES SECTION.
057900     MOVE 1 TO WKS-I
058000     PERFORM 711-UN-PASO-AUMENTO
058100              UNTIL WKS-TOTAL-LIBRES >= WKS-LIBRES-CANONICO
058200              OR WKS-I = 0
058300     MOVE 1 TO WKS-I
058400     PERFORM 712-UN-PASO-REDUCCION
058500              UNTIL WKS-TOTAL-LIBRES <= WKS-LIBRES-CANONICO
058600              OR WKS-I = 0.
058700 710-REDISTRIBUYE-LIBRES-E. EXIT.
058800
058900 711-UN-PASO-AUMENTO SECTION.
059000     PERFORM 400-ACUMULA-CONTADORES
059100     PERFORM 505-TOTALIZA-LIBRES THRU 505-TOTALIZA-LIBRES-E
059200     MOVE 0 TO WKS-I
059300     PERFORM 713-BUSCA-SURPLUS-TEORIA THRU 713-BUSCA-SURPLUS-TEORIA-E
059400              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5 OR WKS-I > 0.
059500 711-UN-PASO-AUMENTO-E. EXIT.
059600
059700 712-UN-PASO-REDUCCION SECTION.
059800     PERFORM 400-ACUMULA-CONTADORES
059900     PERFORM 505-TOTALIZA-LIBRES THRU 505-TOTALIZA-LIBRES-E
060000     MOVE 0 TO WKS-I
060100     PERFORM 714-BUSCA-DEFICIT-TEORIA THRU 714-BUSCA-DEFICIT-TEORIA-E
060200              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5 OR WKS-I > 0.
060300 712-UN-PASO-REDUCCION-E. EXIT.
060400
060500 713-BUSCA-SURPLUS-TEORIA SECTION.
060600     PERFORM 715-PRUEBA-UNA-SESION THRU 715-PRUEBA-UNA-SESION-E
060700              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11 OR WKS-I > 0.
060800 713-BUSCA-SURPLUS-TEORIA-E. EXIT.
060900
061000 715-PRUEBA-UNA-SESION SECTION.
061100     IF WKS-S NOT = WKS-SESION-RECESO-CORTO
061200        AND WKS-S NOT = WKS-SESION-RECESO-LARGO
061300        AND TTM-CELDA (WKS-D WKS-S) NOT = WKS-TXT-LIBRE
061400        PERFORM 419-IDENTIFICA-CELDA THRU 419-IDENTIFICA-CELDA-E
061500        IF WKS-MATERIA-IX > 0 AND NOT TEXTO-ES-LAB
061600           IF TSB-TEORIA-REAL (WKS-MATERIA-IX) > TSB-HORAS
061700                                                  (WKS-MATERIA-IX)
061800              MOVE WKS-TXT-LIBRE TO TTM-CELDA (WKS-D WKS-S)
061900              MOVE WKS-S TO WKS-I
062000           END-IF
062100        END-IF
062200     END-IF.
062300 715-PRUEBA-UNA-SESION-E. EXIT.
062400
062500 714-BUSCA-DEFICIT-TEORIA SECTION.
062600     PERFORM 716-PRUEBA-UNA-SESION THRU 716-PRUEBA-UNA-SESION-E
062700              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11 OR WKS-I > 0.
062800 714-BUSCA-DEFICIT-TEORIA-E. EXIT.
062900
063000 716-PRUEBA-UNA-SESION SECTION.
063100     IF TTM-CELDA (WKS-D WKS-S) = WKS-TXT-LIBRE
063200        PERFORM 717-BUSCA-MATERIA-DEFICIT THRU 717-BUSCA-MATERIA-DEFICIT-E
063300        IF WKS-MATERIA-IX > 0
063400           MOVE TSB-ETIQ-TEORIA (WKS-MATERIA-IX) TO
063500                TTM-CELDA (WKS-D WKS-S)
063600           ADD 1 TO TSB-TEORIA-REAL (WKS-MATERIA-IX)
063700           ADD 1 TO TSB-DIA-CNT (WKS-MATERIA-IX WKS-D)
063800           MOVE WKS-S TO WKS-I
063900        END-IF
064000     END-IF.
064100 716-PRUEBA-UNA-SESION-E. EXIT.
064200
064300 717-BUSCA-MATERIA-DEFICIT SECTION.
064400     MOVE 0 TO WKS-MATERIA-IX
064500     PERFORM 718-PRUEBA-UNA-MATERIA THRU 718-PRUEBA-UNA-MATERIA-E
064600              VARYING WKS-MATERIA-IX FROM 1 BY 1
064700              UNTIL WKS-MATERIA-IX > WKS-CNT-MATERIAS
064800              OR (TSB-TEORIA-REAL (WKS-MATERIA-IX) <
064900                  TSB-HORAS (WKS-MATERIA-IX)
065000                  AND TSB-DIA-CNT (WKS-MATERIA-IX WKS-D) < 2).
065100     IF WKS-MATERIA-IX > WKS-CNT-MATERIAS
065200        MOVE 0 TO WKS-MATERIA-IX
065300     END-IF.
065400 717-BUSCA-MATERIA-DEFICIT-E. EXIT.
065500
065600 718-PRUEBA-UNA-MATERIA SECTION.
065700     CONTINUE.
065800 718-PRUEBA-UNA-MATERIA-E. EXIT.
065900*----------------------------------------------------------------*
066000*  BALANCEO: TODA MATERIA CON SUPERAVIT DE HORAS DE TEORIA CEDE    *
066100*  UNA SESION A LIBRE; TODA MATERIA CON DEFICIT TOMA UNA SESION    *
066200*  LIBRE DISPONIBLE                                                *
066300*----------------------------------------------------------------*
066400 720-BALANCEA-HORAS SECTION.
066500     PERFORM 721-BALANCEA-UNA-MATERIA THRU 721-BALANCEA-UNA-MATERIA-E
066600              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS.
066700 720-BALANCEA-HORAS-E. EXIT.
066800
066900 721-BALANCEA-UNA-MATERIA SECTION.
067000     PERFORM 400-ACUMULA-CONTADORES
067100     IF TSB-TEORIA-REAL (WKS-I) > TSB-HORAS (WKS-I)
067200        PERFORM 722-QUITA-UNA-SESION THRU 722-QUITA-UNA-SESION-E
067300     END-IF
067400     IF TSB-TEORIA-REAL (WKS-I) < TSB-HORAS (WKS-I)
067500        PERFORM 723-AGREGA-UNA-SESION THRU 723-AGREGA-UNA-SESION-E
067600     END-IF.
067700 721-BALANCEA-UNA-MATERIA-E. EXIT.
067800
067900 722-QUITA-UNA-SESION SECTION.
068000     MOVE 0 TO WKS-D
068100     PERFORM 724-BUSCA-CELDA-MATERIA THRU 724-BUSCA-CELDA-MATERIA-E
068200              VARYING WKS-D FROM 1 BY 1
068300              UNTIL WKS-D > 5 OR TSB-TEORIA-REAL (WKS-I) <= TSB-HORAS
068400                                                             (WKS-I).
068500 722-QUITA-UNA-SESION-E. EXIT.
068600
068700 724-BUSCA-CELDA-MATERIA SECTION.
068800     PERFORM 725-QUITA-EN-SESION THRU 725-QUITA-EN-SESION-E
068900              VARYING WKS-S FROM 1 BY 1
069000              UNTIL WKS-S > 11 OR TSB-TEORIA-REAL (WKS-I) <= TSB-HORAS
069100                                                              (WKS-I).
069200 724-BUSCA-CELDA-MATERIA-E. EXIT.
069300
069400 725-QUITA-EN-SESION SECTION.
069500     IF TTM-CELDA (WKS-D WKS-S) (1:55) = TSB-ETIQ-TEORIA (WKS-I)
069600        MOVE WKS-TXT-LIBRE TO TTM-CELDA (WKS-D WKS-S)
069700        SUBTRACT 1 FROM TSB-TEORIA-REAL (WKS-I)
069800        SUBTRACT 1 FROM TSB-DIA-CNT (WKS-I WKS-D)
069900     END-IF.
070000 725-QUITA-EN-SESION-E. EXIT.
070100
070200 723-AGREGA-UNA-SESION SECTION.
070300     MOVE 0 TO WKS-D
070400     PERFORM 726-BUSCA-LIBRE THRU 726-BUSCA-LIBRE-E
070500              VARYING WKS-D FROM 1 BY 1
070600              UNTIL WKS-D > 5 OR TSB-TEORIA-REAL (WKS-I) >= TSB-HORAS
070700                                                             (WKS-I).
070800 723-AGREGA-UNA-SESION-E. EXIT.
070900
071000 726-BUSCA-LIBRE SECTION.
071100     PERFORM 727-AGREGA-EN-SESION THRU 727-AGREGA-EN-SESION-E
071200              VARYING WKS-S FROM 1 BY 1
071300              UNTIL WKS-S > 11 OR TSB-TEORIA-REAL (WKS-I) >= TSB-HORAS
071400                                                              (WKS-I).
071500 726-BUSCA-LIBRE-E. EXIT.
071600
071700 727-AGREGA-EN-SESION SECTION.
071800     IF TTM-CELDA (WKS-D WKS-S) = WKS-TXT-LIBRE
071900        AND TSB-DIA-CNT (WKS-I WKS-D) < 2
072000        MOVE TSB-ETIQ-TEORIA (WKS-I) TO TTM-CELDA (WKS-D WKS-S)
072100        ADD 1 TO TSB-TEORIA-REAL (WKS-I)
072200        ADD 1 TO TSB-DIA-CNT (WKS-I WKS-D)
072300     END-IF.
072400 727-AGREGA-EN-SESION-E. EXIT.
072500*----------------------------------------------------------------*
072600*  CORTE DE CORRIDAS: LA TERCERA CELDA DE CUALQUIER CORRIDA DE 3   *
072700*  SESIONES SEGUIDAS DE LA MISMA MATERIA SE VUELVE LIBRE           *
072800*----------------------------------------------------------------*
072900 730-CORRIGE-CONSECUTIVOS SECTION.
073000     PERFORM 731-CORRIGE-UN-DIA THRU 731-CORRIGE-UN-DIA-E
073100              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
073200 730-CORRIGE-CONSECUTIVOS-E. EXIT.
073300
073400 731-CORRIGE-UN-DIA SECTION.
073500     PERFORM 732-CORRIGE-UNA-SESION THRU 732-CORRIGE-UNA-SESION-E
073600              VARYING WKS-S FROM 3 BY 1 UNTIL WKS-S > 11.
073700 731-CORRIGE-UN-DIA-E. EXIT.
073800
073900 732-CORRIGE-UNA-SESION SECTION.
074000     PERFORM 419-IDENTIFICA-CELDA THRU 419-IDENTIFICA-CELDA-E
074100     IF TTM-CELDA (WKS-D WKS-S)     = TTM-CELDA (WKS-D WKS-S - 1)
074200        AND TTM-CELDA (WKS-D WKS-S) = TTM-CELDA (WKS-D WKS-S - 2)
074300        AND TTM-CELDA (WKS-D WKS-S) NOT = WKS-TXT-LIBRE
074400        AND TTM-CELDA (WKS-D WKS-S) NOT = WKS-TXT-RECESO-CORTO
074500        AND TTM-CELDA (WKS-D WKS-S) NOT = WKS-TXT-RECESO-LARGO
074600        AND NOT TEXTO-ES-LAB
074700        MOVE WKS-TXT-LIBRE TO TTM-CELDA (WKS-D WKS-S)
074800     END-IF.
074900 732-CORRIGE-UNA-SESION-E. EXIT.
075000*----------------------------------------------------------------*
075100*  REESCRITURA DE TIMETABLE-FILE CON LA REJILLA YA CORREGIDA        *
075200*----------------------------------------------------------------*
075300 790-REESCRIBE-TIMETABLE SECTION.
075400     CLOSE TIMETABLE-FILE
075500     OPEN OUTPUT TIMETABLE-FILE
075600     IF FS-TTMFIL NOT = 0
075700        MOVE "OPEN"       TO ACCION
075800        MOVE SPACES       TO LLAVE
075900        MOVE "TTMFILE"    TO ARCHIVO
076000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
076100                              FS-TTMFIL, FSE-TTMFIL
076200        MOVE 91 TO RETURN-CODE
076300        STOP RUN
076400     END-IF
076500     PERFORM 791-ESCRIBE-UN-DIA THRU 791-ESCRIBE-UN-DIA-E
076600              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
076700 790-REESCRIBE-TIMETABLE-E. EXIT.
076800
076900 791-ESCRIBE-UN-DIA SECTION.
077000     PERFORM 792-ESCRIBE-UNA-CELDA THRU 792-ESCRIBE-UNA-CELDA-E
077100              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11.
077200 791-ESCRIBE-UN-DIA-E. EXIT.
077300
077400 792-ESCRIBE-UNA-CELDA SECTION.
077500     MOVE WKS-NOMBRE-DIA (WKS-D)     TO TT-DAY
077600     MOVE WKS-S                      TO TT-SESSION-NO
077700     MOVE TTM-CELDA (WKS-D WKS-S)    TO TT-SUBJECT
077800     WRITE REG-TIMETABLE.
077900 792-ESCRIBE-UNA-CELDA-E. EXIT.
078000*----------------------------------------------------------------*
078100*                        CIERRE DE ARCHIVOS                       *
078200*----------------------------------------------------------------*
078300 900-CIERRA-ARCHIVOS SECTION.
078400     CLOSE SUBJECT-FILE TIMETABLE-FILE VIOLATION-FILE.
078500 900-CIERRA-ARCHIVOS-E. EXIT.
