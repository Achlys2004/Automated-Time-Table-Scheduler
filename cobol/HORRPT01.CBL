000100******************************************************************
000200* FECHA       : 28/02/2024                                       *
000300* PROGRAMADOR : ERICK D. RAMIREZ (EDR)                            *
000400* APLICACION  : HORARIOS - FACULTAD DE INGENIERIA                *
000500* PROGRAMA    : HORRPT01, REPORTE MATRICIAL DE HORARIOS          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : ESTE PROGRAMA LEE EL HORARIO GENERADO (TIMETABLE-*
000800*             : FILE) Y ARMA UNA MATRIZ DE 5 DIAS POR 11 SESIONES*
000900*             : EN MEMORIA (CELDA SIN DATO = "Free Period"), Y LA*
001000*             : IMPRIME EN SYSOUT/REPORT-FILE EN FORMATO COLUMNAR*
001100*             : SEPARADO POR COMAS: UN ENCABEZADO "Day - Time" +  *
001200*             : LAS 11 ETIQUETAS DE HORARIO, SEGUIDO DE 5 LINEAS *
001300*             : DE DETALLE (LUNES A VIERNES)                     *
001400* ARCHIVOS    : TIMETABLE-FILE (ENTRADA), REPORT-FILE (SALIDA)   *
001500* PROGRAMA(S) : NO APLICA                                         *
001600* NOMBRE      : REPORTE DE HORARIOS                                *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    HORRPT01.
002000 AUTHOR.                        ERICK D. RAMIREZ.
002100 INSTALLATION.                  FACULTAD DE INGENIERIA - UDI.
002200 DATE-WRITTEN.                  28/02/2024.
002300 DATE-COMPILED.
002400 SECURITY.                      USO INTERNO - DEPARTAMENTO DE CONTROL
002500                                 ACADEMICO.
002600*----------------------------------------------------------------*
002700* BITACORA DE CAMBIOS                                             *
002800*----------------------------------------------------------------*
002900*FECHA     |INIC|TICKET   |DESCRIPCION                        TAG
003000*----------|----|---------|-----------------------------------*--*
003100*28/02/2024|EDR |REQ-4430 |CREACION DEL PROGRAMA              ED01
003200*11/03/2024|EDR |REQ-4441 |SE CAMBIA EL SEPARADOR A COMA EN   ED02
003300*             TODAS LAS CELDAS DEL REPORTE                    ED02
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.               IBM-370.
003800 OBJECT-COMPUTER.               IBM-370.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT TIMETABLE-FILE  ASSIGN TO TTMFILE
004200                             ORGANIZATION IS LINE SEQUENTIAL
004300                             FILE STATUS  IS FS-TTMFIL.
004400     SELECT REPORT-FILE     ASSIGN TO RPTFILE
004500                             ORGANIZATION IS LINE SEQUENTIAL
004600                             FILE STATUS  IS FS-REPORT.
004700 DATA DIVISION.
004800 FILE SECTION.
004900*                DEFINICION DE ESTRUCTURA DE ARCHIVOS
005000*   HORARIO GENERADO, FUENTE DE LA MATRIZ
005100 FD  TIMETABLE-FILE.
005200     COPY HORTTE.
005300*   REPORTE MATRICIAL DE SALIDA, UNA LINEA POR REGISTRO
005400 FD  REPORT-FILE.
005500 01  REG-REPORTE.
005600     05  RPT-LINEA                PIC X(132).
005700     05  FILLER                   PIC X(02) VALUE SPACES.
005800 WORKING-STORAGE SECTION.
005900*----------------------------------------------------------------*
006000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006100*----------------------------------------------------------------*
006200 01  WKS-FS-STATUS.
006300     05  FS-TTMFIL                PIC 9(02) VALUE ZEROES.
006400     05  FSE-TTMFIL.
006500         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
006600         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
006700         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
006800     05  FS-REPORT                PIC 9(02) VALUE ZEROES.
006900     05  FSE-REPORT.
007000         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
007100         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
007200         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
007300     05  PROGRAMA                 PIC X(08) VALUE SPACES.
007400     05  ARCHIVO                  PIC X(08) VALUE SPACES.
007500     05  ACCION                   PIC X(10) VALUE SPACES.
007600     05  LLAVE                    PIC X(32) VALUE SPACES.
007700     05  WKS-FIN-TTMFIL           PIC 9(01) VALUE ZEROES.
007800         88  FIN-TTMFIL                      VALUE 1.
007900     05  FILLER                   PIC X(06) VALUE SPACES.
008000*----------------------------------------------------------------*
008100*              FECHA DE CORRIDA DEL PROCESO BATCH                *
008200*----------------------------------------------------------------*
008300 01  WKS-FECHA-CORRIDA            PIC 9(06) VALUE ZEROES.
008400 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
008500     05  WKS-AA-CORRIDA           PIC 9(02).
008600     05  WKS-MM-CORRIDA           PIC 9(02).
008700     05  WKS-DD-CORRIDA           PIC 9(02).
008800*----------------------------------------------------------------*
008900*           TABLA DE NOMBRES DE DIA (LUNES A VIERNES)            *
009000*----------------------------------------------------------------*
009100 01  WKS-TABLA-DIAS.
009200     05  FILLER                   PIC X(09) VALUE "Monday".
009300     05  FILLER                   PIC X(09) VALUE "Tuesday".
009400     05  FILLER                   PIC X(09) VALUE "Wednesday".
009500     05  FILLER                   PIC X(09) VALUE "Thursday".
009600     05  FILLER                   PIC X(09) VALUE "Friday".
009700 01  WKS-DIAS REDEFINES WKS-TABLA-DIAS.
009800     05  WKS-NOMBRE-DIA           PIC X(09) OCCURS 5 TIMES.
009900*----------------------------------------------------------------*
010000*          TABLA DE ETIQUETAS DE HORARIO DE LAS 11 SESIONES      *
010100*----------------------------------------------------------------*
010200 01  WKS-TABLA-HORAS.
010300     05  FILLER                   PIC X(17) VALUE "8:45am - 9:30am".
010400     05  FILLER                   PIC X(17) VALUE "9:30am - 10:15am".
010500     05  FILLER                   PIC X(17) VALUE "10:15am - 11:00am".
010600     05  FILLER                   PIC X(17) VALUE "11:00am - 11:30am".
010700     05  FILLER                   PIC X(17) VALUE "11:30am - 12:15pm".
010800     05  FILLER                   PIC X(17) VALUE "12:15pm - 1:00pm".
010900     05  FILLER                   PIC X(17) VALUE "1:00pm - 1:45pm".
011000     05  FILLER                   PIC X(17) VALUE "1:45pm - 2:30pm".
011100     05  FILLER                   PIC X(17) VALUE "2:30pm - 3:15pm".
011200     05  FILLER                   PIC X(17) VALUE "3:15pm - 4:00pm".
011300     05  FILLER                   PIC X(17) VALUE "4:00pm - 4:45pm".
011400 01  WKS-HORAS REDEFINES WKS-TABLA-HORAS.
011500     05  WKS-ETIQ-HORA            PIC X(17) OCCURS 11 TIMES.
011600*----------------------------------------------------------------*
011700*                CONSTANTES DE GEOMETRIA DE LA REJILLA            *
011800*----------------------------------------------------------------*
011900 01  WKS-CONSTANTES.
012000     05  WKS-MAX-DIAS             PIC 9(02) COMP VALUE 5.
012100     05  WKS-MAX-SESIONES         PIC 9(02) COMP VALUE 11.
012200     05  FILLER                   PIC X(06) VALUE SPACES.
012300 01  WKS-CONSTANTES-R REDEFINES WKS-CONSTANTES.
012400     05  WKS-CONST-TABLA          PIC 9(02) COMP OCCURS 2 TIMES.
012500 01  WKS-TXT-LIBRE                PIC X(11) VALUE "Free Period".
012600*----------------------------------------------------------------*
012700*        REJILLA DE TRABAJO: 5 DIAS POR 11 SESIONES               *
012800*----------------------------------------------------------------*
012900 01  TTM-REJILLA.
013000     05  TTM-DIA OCCURS 5 TIMES.
013100         10  TTM-SESION OCCURS 11 TIMES.
013200             15  TTM-CELDA        PIC X(60).
013300*----------------------------------------------------------------*
013400*                   ACUMULADORES Y SUBINDICES                     *
013500*----------------------------------------------------------------*
013600 77  WKS-D                        PIC 9(02) COMP VALUE 0.
013700 77  WKS-S                        PIC 9(02) COMP VALUE 0.
013800*----------------------------------------------------------------*
013900*              AREA DE CONSTRUCCION DE LA LINEA DE REPORTE        *
014000*----------------------------------------------------------------*
014100 01  WKS-LINEA-REPORTE.
014200     05  WKS-LIN-TEXTO            PIC X(132) VALUE SPACES.
014300     05  FILLER                   PIC X(04) VALUE SPACES.
014400 PROCEDURE DIVISION.
014500*----------------------------------------------------------------*
014600*                    S E C C I O N    P R I N C I P A L           *
014700*----------------------------------------------------------------*
014800 000-MAIN SECTION.
014900     ACCEPT WKS-FECHA-CORRIDA FROM DATE
015000     PERFORM 100-ABRE-DATASETS
015100     PERFORM 300-INICIALIZA-REJILLA
015200     PERFORM 200-CARGA-MATRIZ
015300     PERFORM 400-IMPRIME-ENCABEZADO
015400     PERFORM 500-IMPRIME-DETALLE
015500     PERFORM 900-CIERRA-ARCHIVOS
015600     STOP RUN.
015700 000-MAIN-E. EXIT.
015800*----------------------------------------------------------------*
015900*                  APERTURA Y VALIDACION DE ARCHIVOS               *
016000*----------------------------------------------------------------*
016100 100-ABRE-DATASETS SECTION.
016200     MOVE "HORRPT01" TO PROGRAMA
016300     OPEN INPUT  TIMETABLE-FILE
016400     OPEN OUTPUT REPORT-FILE
016500     PERFORM 110-VALIDA-APERTURA.
016600 100-ABRE-DATASETS-E. EXIT.
016700
016800 110-VALIDA-APERTURA SECTION.
016900     IF FS-TTMFIL NOT EQUAL 0
017000        MOVE "OPEN"       TO ACCION
017100        MOVE SPACES       TO LLAVE
017200        MOVE "TTMFILE"    TO ARCHIVO
017300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017400                              FS-TTMFIL, FSE-TTMFIL
017500        DISPLAY ">>> ERROR AL ABRIR TIMETABLE-FILE <<<" UPON CONSOLE
017600        MOVE 91 TO RETURN-CODE
017700        STOP RUN
017800     END-IF
017900     IF FS-REPORT NOT EQUAL 0
018000        MOVE "OPEN"       TO ACCION
018100        MOVE SPACES       TO LLAVE
018200        MOVE "RPTFILE"    TO ARCHIVO
018300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018400                              FS-REPORT, FSE-REPORT
018500        DISPLAY ">>> ERROR AL ABRIR REPORT-FILE <<<" UPON CONSOLE
018600        MOVE 91 TO RETURN-CODE
018700        STOP RUN
018800     END-IF.
018900 110-VALIDA-APERTURA-E. EXIT.
019000*----------------------------------------------------------------*
019100*    INICIALIZACION DE LA REJILLA: TODA CELDA SIN DATO QUEDA      *
019200*    EN "Free Period" HASTA QUE LLEGUE UN REGISTRO DEL HORARIO    *
019300*----------------------------------------------------------------*
019400 300-INICIALIZA-REJILLA SECTION.
019500     PERFORM 310-INICIALIZA-UN-DIA THRU 310-INICIALIZA-UN-DIA-E
019600              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
019700 300-INICIALIZA-REJILLA-E. EXIT.
019800
019900 310-INICIALIZA-UN-DIA SECTION.
020000     PERFORM 311-INICIALIZA-UNA-CELDA THRU 311-INICIALIZA-UNA-CELDA-E
020100              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11.
020200 310-INICIALIZA-UN-DIA-E. EXIT.
020300
020400 311-INICIALIZA-UNA-CELDA SECTION.
020500     MOVE WKS-TXT-LIBRE TO TTM-CELDA (WKS-D WKS-S).
020600 311-INICIALIZA-UNA-CELDA-E. EXIT.
020700*----------------------------------------------------------------*
020800*  LECTURA DEL HORARIO GENERADO Y ARMADO DE LA MATRIZ EN MEMORIA   *
020900*----------------------------------------------------------------*
021000 200-CARGA-MATRIZ SECTION.
021100     MOVE 0 TO WKS-FIN-TTMFIL
021200     READ TIMETABLE-FILE
021300          AT END MOVE 1 TO WKS-FIN-TTMFIL
021400     END-READ
021500     PERFORM 210-CARGA-UNA-CELDA THRU 210-CARGA-UNA-CELDA-E
021600              UNTIL FIN-TTMFIL.
021700 200-CARGA-MATRIZ-E. EXIT.
021800
021900 210-CARGA-UNA-CELDA SECTION.
022000     PERFORM 220-BUSCA-NUMERO-DIA THRU 220-BUSCA-NUMERO-DIA-E
022100              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5
022200              OR WKS-NOMBRE-DIA (WKS-D) = TT-DAY
022300     IF WKS-D <= 5
022400        MOVE TT-SUBJECT TO TTM-CELDA (WKS-D TT-SESSION-NO)
022500     END-IF
022600     READ TIMETABLE-FILE
022700          AT END MOVE 1 TO WKS-FIN-TTMFIL
022800     END-READ.
022900 210-CARGA-UNA-CELDA-E. EXIT.
023000
023100 220-BUSCA-NUMERO-DIA SECTION.
023200     CONTINUE.
023300 220-BUSCA-NUMERO-DIA-E. EXIT.
023400*----------------------------------------------------------------*
023500*  IMPRESION DEL RENGLON DE ENCABEZADO: "Day - Time" + 11 HORAS   *
023600*----------------------------------------------------------------*
023700 400-IMPRIME-ENCABEZADO SECTION.
023800     MOVE SPACES TO WKS-LIN-TEXTO
023900     MOVE "Day - Time" TO WKS-LIN-TEXTO
024000     PERFORM 410-AGREGA-UNA-HORA THRU 410-AGREGA-UNA-HORA-E
024100              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11
024200     MOVE WKS-LIN-TEXTO TO RPT-LINEA
024300     WRITE REG-REPORTE.
024400 400-IMPRIME-ENCABEZADO-E. EXIT.
024500
024600 410-AGREGA-UNA-HORA SECTION.
024700     STRING WKS-LIN-TEXTO DELIMITED BY "  "
024800            ","           DELIMITED BY SIZE
024900            WKS-ETIQ-HORA (WKS-S) DELIMITED BY "  "
025000            INTO WKS-LIN-TEXTO.
025100 410-AGREGA-UNA-HORA-E. EXIT.
025200*----------------------------------------------------------------*
025300*  IMPRESION DE LAS 5 LINEAS DE DETALLE, LUNES A VIERNES           *
025400*----------------------------------------------------------------*
025500 500-IMPRIME-DETALLE SECTION.
025600     PERFORM 510-IMPRIME-UN-DIA THRU 510-IMPRIME-UN-DIA-E
025700              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
025800 500-IMPRIME-DETALLE-E. EXIT.
025900
026000 510-IMPRIME-UN-DIA SECTION.
026100     MOVE SPACES TO WKS-LIN-TEXTO
026200     MOVE WKS-NOMBRE-DIA (WKS-D) TO WKS-LIN-TEXTO
026300     PERFORM 511-AGREGA-UNA-CELDA THRU 511-AGREGA-UNA-CELDA-E
026400              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11
026500     MOVE WKS-LIN-TEXTO TO RPT-LINEA
026600     WRITE REG-REPORTE.
026700 510-IMPRIME-UN-DIA-E. EXIT.
026800
026900 511-AGREGA-UNA-CELDA SECTION.
027000     STRING WKS-LIN-TEXTO DELIMITED BY "  "
027100            ","           DELIMITED BY SIZE
027200            TTM-CELDA (WKS-D WKS-S) DELIMITED BY "  "
027300            INTO WKS-LIN-TEXTO.
027400 511-AGREGA-UNA-CELDA-E. EXIT.
027500*----------------------------------------------------------------*
027600*                        CIERRE DE ARCHIVOS                       *
027700*----------------------------------------------------------------*
027800 900-CIERRA-ARCHIVOS SECTION.
027900     CLOSE TIMETABLE-FILE REPORT-FILE.
028000 900-CIERRA-ARCHIVOS-E. EXIT.
