000100******************************************************************
000200* FECHA       : 14/02/2024                                       *
000300* PROGRAMADOR : HUGO V. CASTELLANOS (HVC)                        *
000400* APLICACION  : HORARIOS - FACULTAD DE INGENIERIA                *
000500* COPYBOOK    : HORSUBJ                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE MATERIAS (CATALOGO) USADO  *
000700*             : POR EL GENERADOR DE HORARIOS Y SUS PROGRAMAS     *
000800*             : DE APOYO (VALIDADOR, REPORTE, MANTENIMIENTO).    *
000900* ARCHIVOS    : SUBJECT-FILE                                     *
001000******************************************************************
001100*----------------------------------------------------------------*
001200* BITACORA DE CAMBIOS                                            *
001300*----------------------------------------------------------------*
001400*FECHA     |INIC|TICKET   |DESCRIPCION                       TAG
001500*----------|----|---------|----------------------------------*--*
001600*14/02/2024|HVC |REQ-4401 |CREACION DEL COPYBOOK             HC01
001800*----------------------------------------------------------------*
001900 01  REG-SUBJECT.
002000     05  SUBJ-ID                 PIC 9(06).
002100     05  SUBJ-NAME               PIC X(30).
002200     05  SUBJ-CODE               PIC X(10).
002300     05  SUBJ-FACULTY            PIC X(20).
002400     05  SUBJ-HOURS              PIC 9(02).
002500     05  SUBJ-LAB-REQ            PIC X(01).
002600         88  SUBJ-LAB-SI                     VALUE 'Y'.
002700         88  SUBJ-LAB-NO                     VALUE 'N'.
002800     05  SUBJ-DEPT               PIC X(10).
002900     05  FILLER                  PIC X(09).
