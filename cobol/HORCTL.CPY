000100******************************************************************
000200* FECHA       : 04/03/2024                                       *
000300* PROGRAMADOR : ERICK D. RAMIREZ (EDR)                            *
000400* APLICACION  : HORARIOS - FACULTAD DE INGENIERIA                *
000500* COPYBOOK    : HORCTL                                            *
000600* DESCRIPCION : TARJETA DE CONTROL (SYSIN) DEL PROGRAMA DE        *
000700*             : MANTENIMIENTO DE DISPONIBILIDAD DE DOCENTES.     *
000800*             : UN SOLO REGISTRO POR CORRIDA.                    *
000900* ARCHIVOS    : CONTROL-FILE                                      *
001000******************************************************************
001100*----------------------------------------------------------------*
001200* BITACORA DE CAMBIOS                                             *
001300*----------------------------------------------------------------*
001400*FECHA     |INIC|TICKET   |DESCRIPCION                       TAG
001500*----------|----|---------|----------------------------------*--*
001600*04/03/2024|EDR |REQ-4450 |CREACION DEL COPYBOOK             EC01
001700*----------------------------------------------------------------*
001800 01  REG-CONTROL.
001900     05  CTL-TEACHER-NAME        PIC X(20).
002000     05  CTL-AVAILABLE-FLAG      PIC X(01).
002100         88  CTL-DISPONIBLE                  VALUE 'Y'.
002200         88  CTL-NO-DISPONIBLE               VALUE 'N'.
002300     05  CTL-REPLACEMENT-NAME    PIC X(20).
002400     05  CTL-KEEP-TIMETABLE      PIC X(01).
002500         88  CTL-CONSERVA-HORARIO            VALUE 'Y'.
002600         88  CTL-DESCARTA-HORARIO            VALUE 'N'.
002700     05  FILLER                  PIC X(18).
