000100******************************************************************
000200* FECHA       : 04/03/2024                                       *
000300* PROGRAMADOR : ERICK D. RAMIREZ (EDR)                            *
000400* APLICACION  : HORARIOS - FACULTAD DE INGENIERIA                *
000500* PROGRAMA    : HORMNT01, MANTENIMIENTO DE DISPONIBILIDAD DE     *
000600*             : DOCENTES SOBRE EL HORARIO YA GENERADO            *
000700* TIPO        : BATCH                                             *
000800* DESCRIPCION : ESTE PROGRAMA LEE UNA TARJETA DE CONTROL (SYSIN) *
000900*             : CON EL NOMBRE DE UN DOCENTE, SU BANDERA DE       *
001000*             : DISPONIBILIDAD, UN POSIBLE DOCENTE SUSTITUTO Y   *
001100*             : UNA BANDERA DE CONSERVAR-HORARIO. SI EL DOCENTE  *
001200*             : NO ESTA DISPONIBLE, TODA CELDA DEL HORARIO CUYO  *
001300*             : TEXTO CORRESPONDA A ESE DOCENTE SE SUSTITUYE POR *
001400*             : EL DOCENTE DE REEMPLAZO (SI LO HAY) O POR "Free  *
001500*             : Period" (SI NO LO HAY). CUANDO HAY REEMPLAZO SE  *
001600*             : ACTUALIZA TAMBIEN EL CATALOGO DE MATERIAS. AL    *
001700*             : FINAL, SI LA BANDERA DE CONSERVAR-HORARIO VIENE  *
001800*             : EN "N" SE DESCARTA POR COMPLETO EL HORARIO DE    *
001900*             : SALIDA (QUEDA VACIO).                            *
002000* ARCHIVOS    : CONTROL-FILE (ENTRADA), SUBJECT-FILE (E/S),      *
002100*             : TIMETABLE-FILE (E/S)                             *
002200* PROGRAMA(S) : NO APLICA                                         *
002300* NOMBRE      : MANTENIMIENTO DE DOCENTES                         *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.                    HORMNT01.
002700 AUTHOR.                        ERICK D. RAMIREZ.
002800 INSTALLATION.                  FACULTAD DE INGENIERIA - UDI.
002900 DATE-WRITTEN.                  04/03/2024.
003000 DATE-COMPILED.
003100 SECURITY.                      USO INTERNO - DEPARTAMENTO DE CONTROL
003200                                 ACADEMICO.
003300*----------------------------------------------------------------*
003400* BITACORA DE CAMBIOS                                             *
003500*----------------------------------------------------------------*
003600*FECHA     |INIC|TICKET   |DESCRIPCION                        TAG
003700*----------|----|---------|-----------------------------------*--*
003800*04/03/2024|EDR |REQ-4450 |CREACION DEL PROGRAMA              ED04
003900*19/03/2024|EDR |REQ-4463 |SE AGREGA EL DESCARTE TOTAL DEL    ED05
004000*             HORARIO CUANDO NO SE CONSERVA                    ED05
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.               IBM-370.
004500 OBJECT-COMPUTER.               IBM-370.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CONTROL-FILE    ASSIGN TO CTLFILE
004900                             ORGANIZATION IS LINE SEQUENTIAL
005000                             FILE STATUS  IS FS-CONTROL.
005100     SELECT SUBJECT-FILE    ASSIGN TO SUBJFILE
005200                             ORGANIZATION IS LINE SEQUENTIAL
005300                             FILE STATUS  IS FS-SUBJECT.
005400     SELECT TIMETABLE-FILE  ASSIGN TO TTMFILE
005500                             ORGANIZATION IS LINE SEQUENTIAL
005600                             FILE STATUS  IS FS-TTMFIL.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*                DEFINICION DE ESTRUCTURA DE ARCHIVOS
006000*   TARJETA DE CONTROL, UN SOLO REGISTRO POR CORRIDA
006100 FD  CONTROL-FILE.
006200     COPY HORCTL.
006300*   CATALOGO DE MATERIAS, ACTUALIZABLE CUANDO HAY REEMPLAZO
006400 FD  SUBJECT-FILE.
006500     COPY HORSUBJ.
006600*   HORARIO GENERADO, ACTUALIZABLE POR ESTE MANTENIMIENTO
006700 FD  TIMETABLE-FILE.
006800     COPY HORTTE.
006900 WORKING-STORAGE SECTION.
007000*----------------------------------------------------------------*
007100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007200*----------------------------------------------------------------*
007300 01  WKS-FS-STATUS.
007400     05  FS-CONTROL               PIC 9(02) VALUE ZEROES.
007500     05  FSE-CONTROL.
007600         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
007700         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
007800         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
007900     05  FS-SUBJECT                PIC 9(02) VALUE ZEROES.
008000     05  FSE-SUBJECT.
008100         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008200         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008300         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008400     05  FS-TTMFIL                PIC 9(02) VALUE ZEROES.
008500     05  FSE-TTMFIL.
008600         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008700         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008800         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008900     05  PROGRAMA                 PIC X(08) VALUE SPACES.
009000     05  ARCHIVO                  PIC X(08) VALUE SPACES.
009100     05  ACCION                   PIC X(10) VALUE SPACES.
009200     05  LLAVE                    PIC X(32) VALUE SPACES.
009300     05  WKS-FIN-SUBJECT          PIC 9(01) VALUE ZEROES.
009400         88  FIN-SUBJECT                     VALUE 1.
009500     05  WKS-FIN-TTMFIL           PIC 9(01) VALUE ZEROES.
009600         88  FIN-TTMFIL                      VALUE 1.
009700     05  FILLER                   PIC X(04) VALUE SPACES.
009800*----------------------------------------------------------------*
009900*              FECHA DE CORRIDA DEL PROCESO BATCH                *
010000*----------------------------------------------------------------*
010100 01  WKS-FECHA-CORRIDA            PIC 9(06) VALUE ZEROES.
010200 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
010300     05  WKS-AA-CORRIDA           PIC 9(02).
010400     05  WKS-MM-CORRIDA           PIC 9(02).
010500     05  WKS-DD-CORRIDA           PIC 9(02).
010600*----------------------------------------------------------------*
010700*            COPIA DE TRABAJO DE LA TARJETA DE CONTROL           *
010800*----------------------------------------------------------------*
010900 01  WKS-CONTROL.
011000     05  WKS-CTL-TEACHER          PIC X(20) VALUE SPACES.
011100     05  WKS-CTL-DISPONIBLE       PIC X(01) VALUE "Y".
011200     05  WKS-CTL-REEMPLAZO        PIC X(20) VALUE SPACES.
011300     05  WKS-CTL-CONSERVA         PIC X(01) VALUE "Y".
011400     05  WKS-HAY-REEMPLAZO        PIC X(01) VALUE "N".
011500         88  HAY-REEMPLAZO                   VALUE "Y".
011600     05  FILLER                   PIC X(05) VALUE SPACES.
011700*----------------------------------------------------------------*
011800*        TABLA DE LA MATRIZ DE HORARIO (MAX 55 CELDAS)           *
011900*----------------------------------------------------------------*
012000 01  WKS-CONSTANTES.
012100     05  WKS-MAX-CELDAS           PIC 9(02) COMP VALUE 55.
012200     05  WKS-MAX-MATERIAS         PIC 9(02) COMP VALUE 40.
012300     05  FILLER                   PIC X(06) VALUE SPACES.
012400 01  WKS-CONSTANTES-R REDEFINES WKS-CONSTANTES.
012500     05  WKS-CONST-TABLA          PIC 9(02) COMP OCCURS 2 TIMES.
012600 01  TAB-TIMETABLE.
012700     05  TAB-TTM-ENT OCCURS 55 TIMES.
012800         10  TTM-E-DAY            PIC X(09).
012900         10  TTM-E-SESSION        PIC 9(02).
013000         10  TTM-E-SUBJECT        PIC X(60).
013100         10  FILLER               PIC X(04).
013200 77  WKS-CNT-CELDAS               PIC 9(02) COMP VALUE 0.
013300*----------------------------------------------------------------*
013400*          TABLA DEL CATALOGO DE MATERIAS (MAX 40 ENTRADAS)      *
013500*----------------------------------------------------------------*
013600 01  TAB-CATALOGO.
013700     05  TAB-CAT-ENT OCCURS 40 TIMES.
013800         10  CAT-ID               PIC 9(06).
013900         10  CAT-NAME             PIC X(30).
014000         10  CAT-CODE             PIC X(10).
014100         10  CAT-FACULTY          PIC X(20).
014200         10  CAT-HOURS            PIC 9(02).
014300         10  CAT-LAB-REQ          PIC X(01).
014400         10  CAT-DEPT             PIC X(10).
014500         10  FILLER               PIC X(06).
014600 77  WKS-CNT-MATERIAS             PIC 9(02) COMP VALUE 0.
014700*----------------------------------------------------------------*
014800*                   ACUMULADORES Y SUBINDICES                     *
014900*----------------------------------------------------------------*
015000 77  WKS-I                        PIC 9(02) COMP VALUE 0.
015100*----------------------------------------------------------------*
015200*        AREA DE TRABAJO PARA DESCOMPONER EL TEXTO DE LA CELDA   *
015300*----------------------------------------------------------------*
015400 01  WKS-DESGLOSE-CELDA.
015500     05  WKS-CELDA-DOCENTE        PIC X(20) VALUE SPACES.
015600     05  WKS-CELDA-RESTO          PIC X(40) VALUE SPACES.
015700     05  FILLER                   PIC X(05) VALUE SPACES.
015800 01  WKS-DESGLOSE-CELDA-R REDEFINES WKS-DESGLOSE-CELDA.
015900     05  WKS-CELDA-COMPLETA       PIC X(65).
016000 01  WKS-TXT-LIBRE                PIC X(11) VALUE "Free Period".
016100 PROCEDURE DIVISION.
016200*----------------------------------------------------------------*
016300*                    S E C C I O N    P R I N C I P A L           *
016400*----------------------------------------------------------------*
016500 000-MAIN SECTION.
016600     ACCEPT WKS-FECHA-CORRIDA FROM DATE
016700     PERFORM 100-ABRE-ARCHIVOS
016800     PERFORM 150-LEE-CONTROL
016900     PERFORM 200-CARGA-CATALOGO
017000     PERFORM 250-CARGA-TIMETABLE
017100     IF WKS-CTL-DISPONIBLE = "N"
017200        PERFORM 300-PROCESA-TIMETABLE
017300        IF HAY-REEMPLAZO
017400           PERFORM 400-PROCESA-CATALOGO
017500        END-IF
017600     END-IF
017700     PERFORM 500-REESCRIBE-CATALOGO
017800     IF WKS-CTL-CONSERVA = "Y"
017900        PERFORM 600-REESCRIBE-TIMETABLE
018000     ELSE
018100        PERFORM 650-DESCARTA-TIMETABLE
018200     END-IF
018300     PERFORM 900-CIERRA-ARCHIVOS
018400     STOP RUN.
018500 000-MAIN-E. EXIT.
018600*----------------------------------------------------------------*
018700*                  APERTURA Y VALIDACION DE ARCHIVOS               *
018800*----------------------------------------------------------------*
018900 100-ABRE-ARCHIVOS SECTION.
019000     MOVE "HORMNT01" TO PROGRAMA
019100     OPEN INPUT CONTROL-FILE
019200     OPEN INPUT SUBJECT-FILE
019300     OPEN INPUT TIMETABLE-FILE
019400     PERFORM 110-VALIDA-APERTURA.
019500 100-ABRE-ARCHIVOS-E. EXIT.
019600
019700 110-VALIDA-APERTURA SECTION.
019800     IF FS-CONTROL NOT EQUAL 0
019900        MOVE "OPEN"      TO ACCION
020000        MOVE SPACES      TO LLAVE
020100        MOVE "CTLFILE"   TO ARCHIVO
020200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020300                              FS-CONTROL, FSE-CONTROL
020400        DISPLAY ">>> ERROR AL ABRIR CONTROL-FILE <<<" UPON CONSOLE
020500        MOVE 91 TO RETURN-CODE
020600        STOP RUN
020700     END-IF
020800     IF FS-SUBJECT NOT EQUAL 0
020900        MOVE "OPEN"      TO ACCION
021000        MOVE SPACES      TO LLAVE
021100        MOVE "SUBJFILE"  TO ARCHIVO
021200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021300                              FS-SUBJECT, FSE-SUBJECT
021400        DISPLAY ">>> ERROR AL ABRIR SUBJECT-FILE <<<" UPON CONSOLE
021500        MOVE 91 TO RETURN-CODE
021600        STOP RUN
021700     END-IF
021800     IF FS-TTMFIL NOT EQUAL 0
021900        MOVE "OPEN"      TO ACCION
022000        MOVE SPACES      TO LLAVE
022100        MOVE "TTMFILE"   TO ARCHIVO
022200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022300                              FS-TTMFIL, FSE-TTMFIL
022400        DISPLAY ">>> ERROR AL ABRIR TIMETABLE-FILE <<<" UPON CONSOLE
022500        MOVE 91 TO RETURN-CODE
022600        STOP RUN
022700     END-IF.
022800 110-VALIDA-APERTURA-E. EXIT.
022900*----------------------------------------------------------------*
023000*              LECTURA DE LA TARJETA DE CONTROL (SYSIN)           *
023100*----------------------------------------------------------------*
023200 150-LEE-CONTROL SECTION.
023300     READ CONTROL-FILE
023400          AT END DISPLAY ">>> CONTROL-FILE VACIO, NO HAY TRABAJO <<<"
023500                 UPON CONSOLE
023600                 MOVE 90 TO RETURN-CODE
023700                 PERFORM 900-CIERRA-ARCHIVOS
023800                 STOP RUN
023900     END-READ
024000     MOVE CTL-TEACHER-NAME     TO WKS-CTL-TEACHER
024100     MOVE CTL-AVAILABLE-FLAG   TO WKS-CTL-DISPONIBLE
024200     MOVE CTL-REPLACEMENT-NAME TO WKS-CTL-REEMPLAZO
024300     MOVE CTL-KEEP-TIMETABLE   TO WKS-CTL-CONSERVA
024400     MOVE "N" TO WKS-HAY-REEMPLAZO
024500     IF WKS-CTL-REEMPLAZO NOT EQUAL SPACES
024600        MOVE "Y" TO WKS-HAY-REEMPLAZO
024700     END-IF.
024800 150-LEE-CONTROL-E. EXIT.
024900*----------------------------------------------------------------*
025000*        CARGA DEL CATALOGO DE MATERIAS EN LA TABLA EN MEMORIA    *
025100*----------------------------------------------------------------*
025200 200-CARGA-CATALOGO SECTION.
025300     MOVE 0 TO WKS-FIN-SUBJECT
025400     READ SUBJECT-FILE
025500          AT END MOVE 1 TO WKS-FIN-SUBJECT
025600     END-READ
025700     PERFORM 210-CARGA-UNA-MATERIA THRU 210-CARGA-UNA-MATERIA-E
025800              UNTIL FIN-SUBJECT.
025900 200-CARGA-CATALOGO-E. EXIT.
026000
026100 210-CARGA-UNA-MATERIA SECTION.
026200     ADD 1 TO WKS-CNT-MATERIAS
026300     MOVE SUBJ-ID      TO CAT-ID      (WKS-CNT-MATERIAS)
026400     MOVE SUBJ-NAME    TO CAT-NAME    (WKS-CNT-MATERIAS)
026500     MOVE SUBJ-CODE    TO CAT-CODE    (WKS-CNT-MATERIAS)
026600     MOVE SUBJ-FACULTY TO CAT-FACULTY (WKS-CNT-MATERIAS)
026700     MOVE SUBJ-HOURS   TO CAT-HOURS   (WKS-CNT-MATERIAS)
026800     MOVE SUBJ-LAB-REQ TO CAT-LAB-REQ (WKS-CNT-MATERIAS)
026900     MOVE SUBJ-DEPT    TO CAT-DEPT    (WKS-CNT-MATERIAS)
027000     READ SUBJECT-FILE
027100          AT END MOVE 1 TO WKS-FIN-SUBJECT
027200     END-READ.
027300 210-CARGA-UNA-MATERIA-E. EXIT.
027400*----------------------------------------------------------------*
027500*          CARGA DEL HORARIO GENERADO EN LA TABLA EN MEMORIA      *
027600*----------------------------------------------------------------*
027700 250-CARGA-TIMETABLE SECTION.
027800     MOVE 0 TO WKS-FIN-TTMFIL
027900     READ TIMETABLE-FILE
028000          AT END MOVE 1 TO WKS-FIN-TTMFIL
028100     END-READ
028200     PERFORM 260-CARGA-UNA-CELDA THRU 260-CARGA-UNA-CELDA-E
028300              UNTIL FIN-TTMFIL.
028400 250-CARGA-TIMETABLE-E. EXIT.
028500
028600 260-CARGA-UNA-CELDA SECTION.
028700     ADD 1 TO WKS-CNT-CELDAS
028800     MOVE TT-DAY        TO TTM-E-DAY     (WKS-CNT-CELDAS)
028900     MOVE TT-SESSION-NO TO TTM-E-SESSION (WKS-CNT-CELDAS)
029000     MOVE TT-SUBJECT    TO TTM-E-SUBJECT (WKS-CNT-CELDAS)
029100     READ TIMETABLE-FILE
029200          AT END MOVE 1 TO WKS-FIN-TTMFIL
029300     END-READ.
029400 260-CARGA-UNA-CELDA-E. EXIT.
029500*----------------------------------------------------------------*
029600*     SUSTITUCION DE CELDAS DEL DOCENTE NO DISPONIBLE              *
029700*----------------------------------------------------------------*
029800 300-PROCESA-TIMETABLE SECTION.
029900     PERFORM 310-PROCESA-UNA-CELDA THRU 310-PROCESA-UNA-CELDA-E
030000              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-CELDAS.
030100 300-PROCESA-TIMETABLE-E. EXIT.
030200
030300 310-PROCESA-UNA-CELDA SECTION.
030400     MOVE SPACES TO WKS-CELDA-DOCENTE
030500     MOVE SPACES TO WKS-CELDA-RESTO
030600     UNSTRING TTM-E-SUBJECT (WKS-I) DELIMITED BY " - "
030700              INTO WKS-CELDA-DOCENTE WKS-CELDA-RESTO
030800     IF WKS-CELDA-DOCENTE EQUAL WKS-CTL-TEACHER
030900        PERFORM 320-SUSTITUYE-CELDA THRU 320-SUSTITUYE-CELDA-E
031000     END-IF.
031100 310-PROCESA-UNA-CELDA-E. EXIT.
031200
031300 320-SUSTITUYE-CELDA SECTION.
031400     IF HAY-REEMPLAZO
031500        STRING WKS-CTL-REEMPLAZO DELIMITED BY "  "
031600               " - "             DELIMITED BY SIZE
031700               WKS-CELDA-RESTO   DELIMITED BY "  "
031800               INTO TTM-E-SUBJECT (WKS-I)
031900     ELSE
032000        MOVE WKS-TXT-LIBRE TO TTM-E-SUBJECT (WKS-I)
032100     END-IF.
032200 320-SUSTITUYE-CELDA-E. EXIT.
032300*----------------------------------------------------------------*
032400*        SUSTITUCION DE LA FACULTAD EN EL CATALOGO DE MATERIAS    *
032500*----------------------------------------------------------------*
032600 400-PROCESA-CATALOGO SECTION.
032700     PERFORM 410-PROCESA-UNA-MATERIA THRU 410-PROCESA-UNA-MATERIA-E
032800              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS.
032900 400-PROCESA-CATALOGO-E. EXIT.
033000
033100 410-PROCESA-UNA-MATERIA SECTION.
033200     IF CAT-FACULTY (WKS-I) EQUAL WKS-CTL-TEACHER
033300        MOVE WKS-CTL-REEMPLAZO TO CAT-FACULTY (WKS-I)
033400     END-IF.
033500 410-PROCESA-UNA-MATERIA-E. EXIT.
033600*----------------------------------------------------------------*
033700*           REESCRITURA DEL CATALOGO DE MATERIAS ACTUALIZADO      *
033800*----------------------------------------------------------------*
033900 500-REESCRIBE-CATALOGO SECTION.
034000     CLOSE SUBJECT-FILE
034100     MOVE "OUTPUT"    TO ACCION
034200     OPEN OUTPUT SUBJECT-FILE
034300     IF FS-SUBJECT NOT EQUAL 0
034400        MOVE SPACES      TO LLAVE
034500        MOVE "SUBJFILE"  TO ARCHIVO
034600        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034700                              FS-SUBJECT, FSE-SUBJECT
034800        DISPLAY ">>> ERROR AL REABRIR SUBJECT-FILE <<<" UPON CONSOLE
034900        MOVE 91 TO RETURN-CODE
035000        STOP RUN
035100     END-IF
035200     PERFORM 510-ESCRIBE-UNA-MATERIA THRU 510-ESCRIBE-UNA-MATERIA-E
035300              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS.
035400 500-REESCRIBE-CATALOGO-E. EXIT.
035500
035600 510-ESCRIBE-UNA-MATERIA SECTION.
035700     MOVE CAT-ID      (WKS-I) TO SUBJ-ID
035800     MOVE CAT-NAME    (WKS-I) TO SUBJ-NAME
035900     MOVE CAT-CODE    (WKS-I) TO SUBJ-CODE
036000     MOVE CAT-FACULTY (WKS-I) TO SUBJ-FACULTY
036100     MOVE CAT-HOURS   (WKS-I) TO SUBJ-HOURS
036200     MOVE CAT-LAB-REQ (WKS-I) TO SUBJ-LAB-REQ
036300     MOVE CAT-DEPT    (WKS-I) TO SUBJ-DEPT
036400     WRITE REG-SUBJECT.
036500 510-ESCRIBE-UNA-MATERIA-E. EXIT.
036600*----------------------------------------------------------------*
036700*          REESCRITURA DEL HORARIO ACTUALIZADO (SE CONSERVA)      *
036800*----------------------------------------------------------------*
036900 600-REESCRIBE-TIMETABLE SECTION.
037000     CLOSE TIMETABLE-FILE
037100     MOVE "OUTPUT"   TO ACCION
037200     OPEN OUTPUT TIMETABLE-FILE
037300     IF FS-TTMFIL NOT EQUAL 0
037400        MOVE SPACES     TO LLAVE
037500        MOVE "TTMFILE"  TO ARCHIVO
037600        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037700                              FS-TTMFIL, FSE-TTMFIL
037800        DISPLAY ">>> ERROR AL REABRIR TIMETABLE-FILE <<<" UPON CONSOLE
037900        MOVE 91 TO RETURN-CODE
038000        STOP RUN
038100     END-IF
038200     PERFORM 610-ESCRIBE-UNA-CELDA THRU 610-ESCRIBE-UNA-CELDA-E
038300              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-CELDAS.
038400 600-REESCRIBE-TIMETABLE-E. EXIT.
038500
038600 610-ESCRIBE-UNA-CELDA SECTION.
038700     MOVE TTM-E-DAY     (WKS-I) TO TT-DAY
038800     MOVE TTM-E-SESSION (WKS-I) TO TT-SESSION-NO
038900     MOVE TTM-E-SUBJECT (WKS-I) TO TT-SUBJECT
039000     WRITE REG-TIMETABLE.
039100 610-ESCRIBE-UNA-CELDA-E. EXIT.
039200*----------------------------------------------------------------*
039300*    DESCARTE TOTAL DEL HORARIO DE SALIDA (NO SE CONSERVA)        *
039400*----------------------------------------------------------------*
039500 650-DESCARTA-TIMETABLE SECTION.
039600     CLOSE TIMETABLE-FILE
039700     MOVE "OUTPUT"   TO ACCION
039800     OPEN OUTPUT TIMETABLE-FILE
039900     IF FS-TTMFIL NOT EQUAL 0
040000        MOVE SPACES     TO LLAVE
040100        MOVE "TTMFILE"  TO ARCHIVO
040200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040300                              FS-TTMFIL, FSE-TTMFIL
040400        DISPLAY ">>> ERROR AL REABRIR TIMETABLE-FILE <<<" UPON CONSOLE
040500        MOVE 91 TO RETURN-CODE
040600        STOP RUN
040700     END-IF.
040800 650-DESCARTA-TIMETABLE-E. EXIT.
040900*----------------------------------------------------------------*
041000*                        CIERRE DE ARCHIVOS                       *
041100*----------------------------------------------------------------*
041200 900-CIERRA-ARCHIVOS SECTION.
041300     CLOSE CONTROL-FILE SUBJECT-FILE TIMETABLE-FILE.
041400 900-CIERRA-ARCHIVOS-E. EXIT.
