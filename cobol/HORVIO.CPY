000100******************************************************************
000200* FECHA       : 14/02/2024                                       *
000300* PROGRAMADOR : HUGO V. CASTELLANOS (HVC)                        *
000400* APLICACION  : HORARIOS - FACULTAD DE INGENIERIA                *
000500* COPYBOOK    : HORVIO                                           *
000600* DESCRIPCION : LAYOUT DE UNA LINEA DE VIOLACION DE REGLA DE     *
000700*             : NEGOCIO, EMITIDA POR EL VALIDADOR DE HORARIOS.   *
000800* ARCHIVOS    : VIOLATION-FILE                                   *
000900******************************************************************
001000*----------------------------------------------------------------*
001100* BITACORA DE CAMBIOS                                            *
001200*----------------------------------------------------------------*
001300*FECHA     |INIC|TICKET   |DESCRIPCION                       TAG
001400*----------|----|---------|----------------------------------*--*
001500*14/02/2024|HVC |REQ-4401 |CREACION DEL COPYBOOK             HV01
001600*----------------------------------------------------------------*
001700 01  REG-VIOLATION.
001800     05  VIOL-TEXT               PIC X(120).
001900     05  FILLER                  PIC X(08).
