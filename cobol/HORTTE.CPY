000100******************************************************************
000200* FECHA       : 14/02/2024                                       *
000300* PROGRAMADOR : HUGO V. CASTELLANOS (HVC)                        *
000400* APLICACION  : HORARIOS - FACULTAD DE INGENIERIA                *
000500* COPYBOOK    : HORTTE                                           *
000600* DESCRIPCION : LAYOUT DE UNA CELDA DEL HORARIO (DIA/SESION).    *
000700*             : CADA SEMANA SON 55 REGISTROS (5 DIAS X 11        *
000800*             : SESIONES), ESCRITOS EN ORDEN DIA/SESION.         *
000900* ARCHIVOS    : TIMETABLE-FILE                                   *
001000******************************************************************
001100*----------------------------------------------------------------*
001200* BITACORA DE CAMBIOS                                            *
001300*----------------------------------------------------------------*
001400*FECHA     |INIC|TICKET   |DESCRIPCION                       TAG
001500*----------|----|---------|----------------------------------*--*
001600*14/02/2024|HVC |REQ-4401 |CREACION DEL COPYBOOK             HT01
001700*----------------------------------------------------------------*
001800 01  REG-TIMETABLE.
001900     05  TT-DAY                  PIC X(09).
002000     05  TT-SESSION-NO           PIC 9(02).
002100     05  TT-SUBJECT              PIC X(60).
002200     05  FILLER                  PIC X(19).
