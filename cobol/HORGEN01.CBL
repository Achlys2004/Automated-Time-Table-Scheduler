000100*****************************************************************
000200* FECHA       : 14/02/2024                                       *
000300* PROGRAMADOR : HUGO V. CASTELLANOS (HVC)                         *
000400* APLICACION  : HORARIOS - FACULTAD DE INGENIERIA                 *
000500* PROGRAMA    : HORGEN01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : GENERADOR PRINCIPAL DE HORARIOS SEMANALES. LEE EL *
000800*             : CATALOGO DE MATERIAS Y LAS PREFERENCIAS DE DIA DE *
000900*             : CADA CATEDRATICO, ARMA LA REJILLA DE 5 DIAS POR   *
001000*             : 11 SESIONES CON RECESOS FIJOS, COLOCA LOS BLOQUES *
001100*             : DE LABORATORIO, DISTRIBUYE LAS HORAS DE TEORIA,   *
001200*             : AJUSTA LOS PERIODOS LIBRES AL VALOR DESEADO Y     *
001300*             : REPARA LAS VIOLACIONES DE CONSECUTIVIDAD ANTES DE *
001400*             : GRABAR EL HORARIO FINAL.                          *
001500* ARCHIVOS    : REQUEST-FILE=I, SUBJECT-FILE=I, PREFERENCE-FILE=I,*
001600*             : TIMETABLE=O                                       *
001700* ACCION (ES) : G=GENERA HORARIO COMPLETO                         *
001800* PROGRAMA(S) : NO APLICA                                         *
001900* NOMBRE      : GENERADOR DE HORARIOS                             *
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    HORGEN01.
002300 AUTHOR.                        HUGO V. CASTELLANOS.
002400 INSTALLATION.                  FACULTAD DE INGENIERIA - UDI.
002500 DATE-WRITTEN.                  14/02/2024.
002600 DATE-COMPILED.
002700 SECURITY.                      USO INTERNO - DEPARTAMENTO DE CONTROL
002800                                 ACADEMICO.
002900*----------------------------------------------------------------*
003000* BITACORA DE CAMBIOS                                             *
003100*----------------------------------------------------------------*
003200*FECHA     |INIC|TICKET   |DESCRIPCION                        TAG
003300*----------|----|---------|-----------------------------------*--*
003400*14/02/2024|HVC |REQ-4401 |CREACION DEL PROGRAMA              G001
003500*03/06/2024|HVC |REQ-4477 |AJUSTE DE BLOQUES DE LABORATORIO   G002
003600*                         |PARA QUE NO CRUCEN LOS RECESOS     G002
003700*19/11/2024|MQR |REQ-4550 |CORRECCION EN EL TOPE DE 3 LIBRES  G003
003800*                         |POR DIA EN LA REDISTRIBUCION       G003
003900*21/03/2025|MQR |INC-0931 |REPARACION DE CORRIDAS DE 3 HORAS  G004
004000*                         |SEGUIDAS DE LA MISMA MATERIA       G004
004100*25/03/2025|MQR |REQ-4560 |SE AGREGA REQUEST-FILE (TARJETA    G005
004200*                         |DE PETICION) PARA DEPTO Y LIBRES   G005
004300*                         |DESEADOS; ANTES NO EXISTIA FORMA   G005
004400*                         |DE ALIMENTAR WKS-REQ-*             G005
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.               IBM-370.
004900 OBJECT-COMPUTER.               IBM-370.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT REQUEST-FILE    ASSIGN TO REQFILE
005300                             ORGANIZATION IS LINE SEQUENTIAL
005400                             FILE STATUS  IS FS-PETICION.
005500     SELECT SUBJECT-FILE    ASSIGN TO SUBJFILE
005600                             ORGANIZATION IS LINE SEQUENTIAL
005700                             FILE STATUS  IS FS-SUBJECT.
005800     SELECT PREFERENCE-FILE ASSIGN TO PREFFILE
005900                             ORGANIZATION IS LINE SEQUENTIAL
006000                             FILE STATUS  IS FS-PREFER.
006100     SELECT TIMETABLE-FILE  ASSIGN TO TTMFILE
006200                             ORGANIZATION IS LINE SEQUENTIAL
006300                             FILE STATUS  IS FS-TTMFIL.
006400 DATA DIVISION.
006500 FILE SECTION.
006600*                DEFINICION DE ESTRUCTURA DE ARCHIVOS
006700*   TARJETA OPCIONAL DE PETICION DE DEPTO Y LIBRES DESEADOS
006800 FD  REQUEST-FILE.
006900     COPY HORREQ.
007000*   MAESTRO DE MATERIAS (CATALOGO)
007100 FD  SUBJECT-FILE.
007200     COPY HORSUBJ.
007300*   PREFERENCIA OPCIONAL DE DIAS POR CATEDRATICO
007400 FD  PREFERENCE-FILE.
007500     COPY HORPREF.
007600*   CELDA DE SALIDA DEL HORARIO (DIA/SESION)
007700 FD  TIMETABLE-FILE.
007800     COPY HORTTE.
007900 WORKING-STORAGE SECTION.
008000*----------------------------------------------------------------*
008100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008200*----------------------------------------------------------------*
008300 01  WKS-FS-STATUS.
008400     05  FS-PETICION              PIC 9(02) VALUE ZEROES.
008500     05  FSE-PETICION.
008600         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008700         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008800         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008900     05  FS-SUBJECT              PIC 9(02) VALUE ZEROES.
009000     05  FSE-SUBJECT.
009100         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009200         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009300         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009400     05  FS-PREFER                PIC 9(02) VALUE ZEROES.
009500     05  FSE-PREFER.
009600         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009700         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009800         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009900     05  FS-TTMFIL                PIC 9(02) VALUE ZEROES.
010000     05  FSE-TTMFIL.
010100         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010200         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010300         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010400     05  PROGRAMA                 PIC X(08) VALUE SPACES.
010500     05  ARCHIVO                  PIC X(08) VALUE SPACES.
010600     05  ACCION                   PIC X(10) VALUE SPACES.
010700     05  LLAVE                    PIC X(32) VALUE SPACES.
010800     05  WKS-FIN-SUBJECT          PIC 9(01) VALUE ZEROES.
010900         88  FIN-SUBJECT                     VALUE 1.
011000     05  WKS-FIN-PREFER           PIC 9(01) VALUE ZEROES.
011100         88  FIN-PREFER                      VALUE 1.
011200     05  FILLER                   PIC X(04) VALUE SPACES.
011300*----------------------------------------------------------------*
011400*              FECHA DE CORRIDA DEL PROCESO BATCH                *
011500*----------------------------------------------------------------*
011600 01  WKS-FECHA-CORRIDA            PIC 9(06) VALUE ZEROES.
011700 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
011800     05  WKS-AA-CORRIDA           PIC 9(02).
011900     05  WKS-MM-CORRIDA           PIC 9(02).
012000     05  WKS-DD-CORRIDA           PIC 9(02).
012100*----------------------------------------------------------------*
012200*           TABLA DE NOMBRES DE DIA (LUNES A VIERNES)            *
012300*----------------------------------------------------------------*
012400 01  WKS-TABLA-DIAS.
012500     05  FILLER                   PIC X(09) VALUE "Monday".
012600     05  FILLER                   PIC X(09) VALUE "Tuesday".
012700     05  FILLER                   PIC X(09) VALUE "Wednesday".
012800     05  FILLER                   PIC X(09) VALUE "Thursday".
012900     05  FILLER                   PIC X(09) VALUE "Friday".
013000 01  WKS-DIAS REDEFINES WKS-TABLA-DIAS.
013100     05  WKS-NOMBRE-DIA           PIC X(09) OCCURS 5 TIMES.
013200*----------------------------------------------------------------*
013300*     TABLA DE ARRANQUES VALIDOS DE BLOQUE DE LABORATORIO         *
013400*     (SESIONES 1-3, 5-7 Y 9-11; NINGUNO CRUZA UN RECESO)         *
013500*----------------------------------------------------------------*
013600 01  WKS-TABLA-BLOQUES.
013700     05  FILLER                   PIC 9(02) VALUE 01.
013800     05  FILLER                   PIC 9(02) VALUE 05.
013900     05  FILLER                   PIC 9(02) VALUE 09.
014000 01  WKS-BLOQUES REDEFINES WKS-TABLA-BLOQUES.
014100     05  WKS-INICIO-BLOQUE        PIC 9(02) OCCURS 3 TIMES.
014200*----------------------------------------------------------------*
014300*                CONSTANTES DE GEOMETRIA DE LA REJILLA            *
014400*----------------------------------------------------------------*
014500 01  WKS-CONSTANTES.
014600     05  WKS-MAX-DIAS             PIC 9(02) COMP VALUE 5.
014700     05  WKS-MAX-SESIONES         PIC 9(02) COMP VALUE 11.
014800     05  WKS-SESION-RECESO-CORTO  PIC 9(02) COMP VALUE 4.
014900     05  WKS-SESION-RECESO-LARGO  PIC 9(02) COMP VALUE 8.
015000     05  WKS-MAX-CONSECUTIVAS     PIC 9(02) COMP VALUE 2.
015100     05  WKS-MAX-LIBRES-DIA       PIC 9(02) COMP VALUE 3.
015200     05  WKS-MAX-SESIONES-DIA     PIC 9(02) COMP VALUE 2.
015300     05  WKS-LARGO-LABORATORIO    PIC 9(02) COMP VALUE 3.
015400     05  WKS-LIBRES-CANONICO      PIC 9(02) COMP VALUE 9.
015500     05  WKS-MAX-MATERIAS         PIC 9(02) COMP VALUE 40.
015600     05  WKS-TEACHABLE-SEMANA     PIC 9(02) COMP VALUE 45.
015700     05  FILLER                   PIC X(06) VALUE SPACES.
015800 01  WKS-TEXTOS-CELDA.
015900     05  WKS-TXT-LIBRE            PIC X(11) VALUE "Free Period".
016000     05  WKS-TXT-SIN-ASIGNAR      PIC X(11) VALUE "UNALLOCATED".
016100     05  WKS-TXT-RECESO-CORTO     PIC X(26)
016200                    VALUE "Short Break (11:00-11:30)".
016300     05  WKS-TXT-RECESO-LARGO     PIC X(23)
016400                    VALUE "Long Break (1:45-2:30)".
016500     05  FILLER                   PIC X(05) VALUE SPACES.
016600*----------------------------------------------------------------*
016700*        REJILLA DE TRABAJO: 5 DIAS POR 11 SESIONES               *
016800*----------------------------------------------------------------*
016900 01  TTM-REJILLA.
017000     05  TTM-DIA OCCURS 5 TIMES.
017100         10  TTM-SESION OCCURS 11 TIMES.
017200             15  TTM-CELDA        PIC X(60).
017300 01  WKS-DIA-TIENE-LAB OCCURS 5 TIMES PIC X(01) VALUE "N".
017400 01  WKS-DIA-LIBRES-CNT OCCURS 5 TIMES PIC 9(02) COMP VALUE 0.
017500*----------------------------------------------------------------*
017600*                  TABLA DEL CATALOGO DE MATERIAS                 *
017700*----------------------------------------------------------------*
017800 01  WKS-CNT-MATERIAS             PIC 9(02) COMP VALUE 0.
017900 01  TAB-MATERIAS.
018000     05  TAB-MAT-ENT OCCURS 40 TIMES.
018100         10  TSB-ID               PIC 9(06).
018200         10  TSB-NOMBRE           PIC X(30).
018300         10  TSB-CODIGO           PIC X(10).
018400         10  TSB-CATEDRATICO      PIC X(20).
018500         10  TSB-HORAS            PIC 9(02).
018600         10  TSB-LAB-REQ          PIC X(01).
018700         10  TSB-DEPTO            PIC X(10).
018800         10  TSB-TEORIA-PUESTA    PIC 9(02) COMP VALUE 0.
018900         10  TSB-LAB-PUESTO       PIC 9(02) COMP VALUE 0.
019000         10  TSB-DIA-CNT OCCURS 5 TIMES PIC 9(02) COMP VALUE 0.
019100         10  TSB-ETIQ-TEORIA      PIC X(55).
019200         10  TSB-ETIQ-LAB         PIC X(59).
019300         10  FILLER               PIC X(04).
019400*----------------------------------------------------------------*
019500*           TABLA DE PREFERENCIA DE DIA POR CATEDRATICO           *
019600*----------------------------------------------------------------*
019700 01  WKS-CNT-PREFS                PIC 9(02) COMP VALUE 0.
019800 01  TAB-PREFERENCIAS.
019900     05  TAB-PREF-ENT OCCURS 40 TIMES.
020000         10  TPR-CATEDRATICO      PIC X(20).
020100         10  TPR-DIA-FLAG OCCURS 5 TIMES PIC X(01) VALUE "N".
020200         10  FILLER               PIC X(05) VALUE SPACES.
020300*----------------------------------------------------------------*
020400*                   ACUMULADORES Y SUBINDICES                     *
020500*----------------------------------------------------------------*
020600 01  WKS-SUBINDICES.
020700     05  WKS-D                    PIC 9(02) COMP VALUE 0.
020800     05  WKS-S                    PIC 9(02) COMP VALUE 0.
020900     05  WKS-I                    PIC 9(02) COMP VALUE 0.
021000     05  WKS-J                    PIC 9(02) COMP VALUE 0.
021100     05  WKS-K                    PIC 9(02) COMP VALUE 0.
021200     05  WKS-BLK                  PIC 9(02) COMP VALUE 0.
021300     05  WKS-DIA-MEJOR            PIC 9(02) COMP VALUE 0.
021400     05  WKS-INICIO-OK            PIC 9(02) COMP VALUE 0.
021500     05  WKS-MATERIA-IX           PIC 9(02) COMP VALUE 0.
021600     05  WKS-ATRAS-CNT            PIC 9(02) COMP VALUE 0.
021700     05  WKS-ADEL-CNT             PIC 9(02) COMP VALUE 0.
021800     05  FILLER                   PIC X(04) VALUE SPACES.
021900 01  WKS-NECESIDADES.
022000     05  WKS-TEORIA-NECESARIA     PIC 9(03) COMP VALUE 0.
022100     05  WKS-LAB-NECESARIA        PIC 9(03) COMP VALUE 0.
022200     05  WKS-TOTAL-HORAS          PIC 9(03) COMP VALUE 0.
022300     05  WKS-LIBRES-DISPONIBLE    PIC 9(03) COMP VALUE 0.
022400     05  WKS-LIBRES-DESEADO       PIC 9(03) COMP VALUE 0.
022500     05  WKS-LIBRES-RESTANTE      PIC 9(03) COMP VALUE 0.
022600     05  WKS-LIBRES-TOTAL         PIC 9(03) COMP VALUE 0.
022700     05  WKS-RACHA-SIN-COLOCAR    PIC 9(02) COMP VALUE 0.
022800     05  WKS-COLOCADAS-EN-RONDA   PIC 9(02) COMP VALUE 0.
022900     05  WKS-NECESITA             PIC S9(03) COMP VALUE 0.
023000     05  WKS-MAYOR-DEFICIT        PIC S9(03) COMP VALUE 0.
023100     05  WKS-MATERIA-DEFICIT      PIC 9(02) COMP VALUE 0.
023200     05  FILLER                   PIC X(04) VALUE SPACES.
023300*----------------------------------------------------------------*
023400*      PARAMETROS DE CONTROL (SE CARGAN EN 150-LEE-PETICION)      *
023500*----------------------------------------------------------------*
023600 01  WKS-PARM-CARD.
023700     05  WKS-REQ-DEPTO            PIC X(10) VALUE SPACES.
023800     05  WKS-REQ-SEMESTRE         PIC X(10) VALUE SPACES.
023900     05  WKS-REQ-LIBRES-DESEADO   PIC 9(02) VALUE ZEROES.
024000     05  WKS-REQ-LIBRES-FLAG      PIC X(01) VALUE "N".
024100     05  FILLER                   PIC X(07) VALUE SPACES.
024200*----------------------------------------------------------------*
024300*                 CONTADORES Y BANDERAS INDEPENDIENTES            *
024400*----------------------------------------------------------------*
024500 77  WKS-ENCONTRO-POSICION        PIC 9(01) COMP VALUE 0.
024600 77  WKS-RUN-OK                   PIC X(01) VALUE "Y".
024700     88  CORRIDA-VALIDA                      VALUE "Y".
024800     88  CORRIDA-ROMPE-REGLA                 VALUE "N".
024900*----------------------------------------------------------------*
025000*                      BANDERAS DE CONTROL                        *
025100*----------------------------------------------------------------*
025200 01  WKS-BANDERAS.
025300     05  WKS-CELDA-ES-LAB         PIC X(01) VALUE "N".
025400         88  CELDA-ES-LAB                    VALUE "Y".
025500     05  FILLER                   PIC X(09) VALUE SPACES.
025600 PROCEDURE DIVISION.
025700*----------------------------------------------------------------*
025800*                    S E C C I O N    P R I N C I P A L           *
025900*----------------------------------------------------------------*
026000 000-MAIN-PROCESS SECTION.
026100     ACCEPT WKS-FECHA-CORRIDA FROM DATE
026200     PERFORM 100-ABRIR-ARCHIVOS
026300     PERFORM 150-LEE-PETICION
026400     PERFORM 200-CARGA-CATALOGO
026500     IF WKS-CNT-MATERIAS = 0
026600        DISPLAY "HORGEN01: CATALOGO DE MATERIAS VACIO, FIN DE CORRIDA"
026700                 UPON CONSOLE
026800        PERFORM 950-CIERRA-ARCHIVOS
026900        STOP RUN
027000     END-IF
027100     PERFORM 250-CARGA-PREFERENCIAS
027200     PERFORM 300-INICIALIZA-REJILLA
027300     PERFORM 350-CALCULA-NECESIDADES
027400     PERFORM 400-COLOCA-LABORATORIOS
027500     PERFORM 500-CICLO-TEORIA
027600     PERFORM 600-RELLENA-REJILLA
027700     PERFORM 650-AJUSTA-LIBRES-EXACTOS
027800     PERFORM 700-REDISTRIBUYE-LIBRES
027900     PERFORM 800-REPARA-CONSECUTIVOS
028000     PERFORM 850-ASEGURA-HORAS
028100     PERFORM 900-ESCRIBE-TIMETABLE
028200     PERFORM 950-CIERRA-ARCHIVOS
028300     STOP RUN.
028400 000-MAIN-PROCESS-E. EXIT.
028500*----------------------------------------------------------------*
028600*                  APERTURA Y VALIDACION DE ARCHIVOS               *
028700*----------------------------------------------------------------*
028800 100-ABRIR-ARCHIVOS SECTION.
028900     MOVE "HORGEN01" TO PROGRAMA
029000     OPEN INPUT  REQUEST-FILE SUBJECT-FILE PREFERENCE-FILE
029100     OPEN OUTPUT TIMETABLE-FILE
029200     PERFORM 110-VALIDA-APERTURA.
029300 100-ABRIR-ARCHIVOS-E. EXIT.
029400
029500 110-VALIDA-APERTURA SECTION.
029600     IF FS-SUBJECT NOT EQUAL 0
029700        MOVE "OPEN"       TO ACCION
029800        MOVE SPACES       TO LLAVE
029900        MOVE "SUBJFILE"   TO ARCHIVO
030000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030100                              FS-SUBJECT, FSE-SUBJECT
030200        DISPLAY ">>> ERROR AL ABRIR SUBJECT-FILE <<<" UPON CONSOLE
030300        MOVE 91 TO RETURN-CODE
030400        STOP RUN
030500     END-IF
030600     IF FS-TTMFIL NOT EQUAL 0
030700        MOVE "OPEN"       TO ACCION
030800        MOVE SPACES       TO LLAVE
030900        MOVE "TTMFILE"    TO ARCHIVO
031000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031100                              FS-TTMFIL, FSE-TTMFIL
031200        DISPLAY ">>> ERROR AL ABRIR TIMETABLE-FILE <<<" UPON CONSOLE
031300        MOVE 91 TO RETURN-CODE
031400        STOP RUN
031500     END-IF.
031600*    NOTA: REQUEST-FILE Y PREFERENCE-FILE SON OPCIONALES, SU FS
031700*    SE REVISA AL LEER.
031800 110-VALIDA-APERTURA-E. EXIT.
031900*----------------------------------------------------------------*
032000*   LECTURA OPCIONAL DE LA TARJETA DE PETICION (DEPTO/LIBRES)     *
032100*----------------------------------------------------------------*
032200 150-LEE-PETICION SECTION.
032300     IF FS-PETICION NOT EQUAL 0
032400        GO TO 150-LEE-PETICION-E
032500     END-IF
032600     READ REQUEST-FILE
032700          AT END GO TO 150-LEE-PETICION-E
032800     END-READ
032900     MOVE REQ-DEPARTMENT       TO WKS-REQ-DEPTO
033000     MOVE REQ-DESIRED-FREE     TO WKS-REQ-LIBRES-DESEADO
033100     MOVE REQ-DESIRED-FREE-FLG TO WKS-REQ-LIBRES-FLAG.
033200 150-LEE-PETICION-E. EXIT.
033300*----------------------------------------------------------------*
033400*     LECTURA DEL CATALOGO DE MATERIAS HACIA TAB-MATERIAS          *
033500*----------------------------------------------------------------*
033600 200-CARGA-CATALOGO SECTION.
033700     MOVE 0 TO WKS-FIN-SUBJECT
033800     READ SUBJECT-FILE
033900          AT END MOVE 1 TO WKS-FIN-SUBJECT
034000     END-READ
034100     PERFORM 210-CARGA-UNA-MATERIA THRU 210-CARGA-UNA-MATERIA-E
034200              UNTIL FIN-SUBJECT OR WKS-CNT-MATERIAS >= WKS-MAX-MATERIAS.
034300 200-CARGA-CATALOGO-E. EXIT.
034400
034500*    SI LA TARJETA DE PETICION TRAE DEPTO, SOLO SE CARGAN LAS
034600*    MATERIAS DE ESE DEPARTAMENTO; SIN PETICION SE CARGA TODO.
034700 210-CARGA-UNA-MATERIA SECTION.
034800     IF WKS-REQ-DEPTO = SPACES OR SUBJ-DEPT = WKS-REQ-DEPTO
034900        PERFORM 211-AGREGA-MATERIA THRU 211-AGREGA-MATERIA-E
035000     END-IF
035100     READ SUBJECT-FILE
035200          AT END MOVE 1 TO WKS-FIN-SUBJECT
035300     END-READ.
035400 210-CARGA-UNA-MATERIA-E. EXIT.
035500
035600 211-AGREGA-MATERIA SECTION.
035700     ADD 1 TO WKS-CNT-MATERIAS
035800     MOVE SUBJ-ID         TO TSB-ID        (WKS-CNT-MATERIAS)
035900     MOVE SUBJ-NAME       TO TSB-NOMBRE    (WKS-CNT-MATERIAS)
036000     MOVE SUBJ-CODE       TO TSB-CODIGO    (WKS-CNT-MATERIAS)
036100     MOVE SUBJ-FACULTY    TO TSB-CATEDRATICO (WKS-CNT-MATERIAS)
036200     MOVE SUBJ-HOURS      TO TSB-HORAS     (WKS-CNT-MATERIAS)
036300     MOVE SUBJ-LAB-REQ    TO TSB-LAB-REQ   (WKS-CNT-MATERIAS)
036400     MOVE SUBJ-DEPT       TO TSB-DEPTO     (WKS-CNT-MATERIAS)
036500     STRING SUBJ-FACULTY DELIMITED BY "  "
036600            " - "         DELIMITED BY SIZE
036700            SUBJ-NAME     DELIMITED BY "  "
036800            INTO TSB-ETIQ-TEORIA (WKS-CNT-MATERIAS)
036900     STRING SUBJ-FACULTY DELIMITED BY "  "
037000            " - "         DELIMITED BY SIZE
037100            SUBJ-NAME     DELIMITED BY "  "
037200            " Lab"        DELIMITED BY SIZE
037300            INTO TSB-ETIQ-LAB (WKS-CNT-MATERIAS).
037400 211-AGREGA-MATERIA-E. EXIT.
037500*----------------------------------------------------------------*
037600*  LECTURA OPCIONAL DE PREFERENCIAS HACIA TAB-PREFERENCIAS         *
037700*----------------------------------------------------------------*
037800 250-CARGA-PREFERENCIAS SECTION.
037900     IF FS-PREFER NOT EQUAL 0
038000        GO TO 250-CARGA-PREFERENCIAS-E
038100     END-IF
038200     READ PREFERENCE-FILE
038300          AT END MOVE 1 TO WKS-FIN-PREFER
038400     END-READ
038500     PERFORM 260-CARGA-UNA-PREF THRU 260-CARGA-UNA-PREF-E
038600              UNTIL FIN-PREFER OR WKS-CNT-PREFS >= WKS-MAX-MATERIAS.
038700 250-CARGA-PREFERENCIAS-E. EXIT.
038800
038900 260-CARGA-UNA-PREF SECTION.
039000     ADD 1 TO WKS-CNT-PREFS
039100     MOVE PREF-FACULTY TO TPR-CATEDRATICO (WKS-CNT-PREFS)
039200     PERFORM 261-LIMPIA-FLAG-PREF THRU 261-LIMPIA-FLAG-PREF-E
039300              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5
039400     PERFORM 262-MARCA-UN-DIA-PREF THRU 262-MARCA-UN-DIA-PREF-E
039500              VARYING WKS-J FROM 1 BY 1
039600              UNTIL WKS-J > PREF-DAY-COUNT OR WKS-J > 5
039700     READ PREFERENCE-FILE
039800          AT END MOVE 1 TO WKS-FIN-PREFER
039900     END-READ.
040000 260-CARGA-UNA-PREF-E. EXIT.
040100
040200 261-LIMPIA-FLAG-PREF SECTION.
040300     MOVE "N" TO TPR-DIA-FLAG (WKS-CNT-PREFS WKS-I).
040400 261-LIMPIA-FLAG-PREF-E. EXIT.
040500
040600 262-MARCA-UN-DIA-PREF SECTION.
040700     PERFORM 263-COMPARA-UN-DIA-PREF THRU 263-COMPARA-UN-DIA-PREF-E
040800              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
040900 262-MARCA-UN-DIA-PREF-E. EXIT.
041000
041100 263-COMPARA-UN-DIA-PREF SECTION.
041200     IF PREF-DAYS (WKS-J) = WKS-NOMBRE-DIA (WKS-D)
041300        MOVE "Y" TO TPR-DIA-FLAG (WKS-CNT-PREFS WKS-D)
041400     END-IF.
041500 263-COMPARA-UN-DIA-PREF-E. EXIT.
041600*----------------------------------------------------------------*
041700*     INICIALIZA LA REJILLA: RECESOS FIJOS Y CELDAS SIN ASIGNAR    *
041800*----------------------------------------------------------------*
041900 300-INICIALIZA-REJILLA SECTION.
042000     PERFORM 310-INICIALIZA-UN-DIA THRU 310-INICIALIZA-UN-DIA-E
042100              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
042200 300-INICIALIZA-REJILLA-E. EXIT.
042300
042400 310-INICIALIZA-UN-DIA SECTION.
042500     MOVE "N" TO WKS-DIA-TIENE-LAB (WKS-D)
042600     MOVE 0   TO WKS-DIA-LIBRES-CNT (WKS-D)
042700     PERFORM 311-INICIALIZA-UNA-CELDA THRU 311-INICIALIZA-UNA-CELDA-E
042800              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11.
042900 310-INICIALIZA-UN-DIA-E. EXIT.
043000
043100 311-INICIALIZA-UNA-CELDA SECTION.
043200     EVALUATE WKS-S
043300        WHEN WKS-SESION-RECESO-CORTO
043400             MOVE WKS-TXT-RECESO-CORTO TO TTM-CELDA (WKS-D WKS-S)
043500        WHEN WKS-SESION-RECESO-LARGO
043600             MOVE WKS-TXT-RECESO-LARGO TO TTM-CELDA (WKS-D WKS-S)
043700        WHEN OTHER
043800             MOVE WKS-TXT-SIN-ASIGNAR  TO TTM-CELDA (WKS-D WKS-S)
043900     END-EVALUATE.
044000 311-INICIALIZA-UNA-CELDA-E. EXIT.
044100*----------------------------------------------------------------*
044200*  CALCULO DE NECESIDADES DE HORAS Y DE PERIODOS LIBRES DESEADOS   *
044300*----------------------------------------------------------------*
044400 350-CALCULA-NECESIDADES SECTION.
044500     MOVE 0 TO WKS-TOTAL-HORAS
044600     PERFORM 351-SUMA-HORAS-MATERIA THRU 351-SUMA-HORAS-MATERIA-E
044700              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS
044800     COMPUTE WKS-LIBRES-DISPONIBLE =
044900             WKS-TEACHABLE-SEMANA - WKS-TOTAL-HORAS
045000     IF WKS-LIBRES-DISPONIBLE < 0
045100        MOVE 0 TO WKS-LIBRES-DISPONIBLE
045200     END-IF
045300     IF WKS-REQ-LIBRES-FLAG = "Y"
045400        IF WKS-REQ-LIBRES-DESEADO < WKS-LIBRES-DISPONIBLE
045500           MOVE WKS-REQ-LIBRES-DESEADO TO WKS-LIBRES-DESEADO
045600        ELSE
045700           MOVE WKS-LIBRES-DISPONIBLE  TO WKS-LIBRES-DESEADO
045800        END-IF
045900     ELSE
046000        MOVE WKS-LIBRES-DISPONIBLE TO WKS-LIBRES-DESEADO
046100     END-IF
046200     MOVE WKS-LIBRES-DESEADO TO WKS-LIBRES-RESTANTE.
046300 350-CALCULA-NECESIDADES-E. EXIT.
046400
046500 351-SUMA-HORAS-MATERIA SECTION.
046600     ADD TSB-HORAS (WKS-I) TO WKS-TOTAL-HORAS
046700     IF TSB-LAB-REQ (WKS-I) = "Y"
046800        ADD WKS-LARGO-LABORATORIO TO WKS-TOTAL-HORAS
046900     END-IF.
047000 351-SUMA-HORAS-MATERIA-E. EXIT.
047100*----------------------------------------------------------------*
047200*                  COLOCACION DE BLOQUES DE LABORATORIO            *
047300*----------------------------------------------------------------*
047400 400-COLOCA-LABORATORIOS SECTION.
047500     PERFORM 405-PROCESA-MATERIA-LAB THRU 405-PROCESA-MATERIA-LAB-E
047600              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS.
047700 400-COLOCA-LABORATORIOS-E. EXIT.
047800
047900 405-PROCESA-MATERIA-LAB SECTION.
048000     IF TSB-LAB-REQ (WKS-I) = "Y"
048100        MOVE WKS-I TO WKS-MATERIA-IX
048200        PERFORM 410-BUSCA-DIA-LAB
048300     END-IF.
048400 405-PROCESA-MATERIA-LAB-E. EXIT.
048500
048600 410-BUSCA-DIA-LAB SECTION.
048700     MOVE 0 TO WKS-DIA-MEJOR WKS-INICIO-OK
048800*    PRIMERA PASADA: SOLO DIAS SIN LABORATORIO TODAVIA
048900     PERFORM 411-PRIMERA-PASADA-LAB THRU 411-PRIMERA-PASADA-LAB-E
049000              VARYING WKS-D FROM 1 BY 1
049100              UNTIL WKS-D > 5 OR WKS-INICIO-OK NOT = 0
049200*    SEGUNDA PASADA: CUALQUIER DIA CON UN BLOQUE LIBRE
049300     IF WKS-INICIO-OK = 0
049400        PERFORM 412-SEGUNDA-PASADA-LAB THRU 412-SEGUNDA-PASADA-LAB-E
049500                 VARYING WKS-D FROM 1 BY 1
049600                 UNTIL WKS-D > 5 OR WKS-INICIO-OK NOT = 0
049700     END-IF
049800     IF WKS-INICIO-OK NOT = 0
049900        PERFORM 413-ESCRIBE-BLOQUE-LAB THRU 413-ESCRIBE-BLOQUE-LAB-E
050000                 VARYING WKS-K FROM 0 BY 1 UNTIL WKS-K > 2
050100        MOVE "Y" TO WKS-DIA-TIENE-LAB (WKS-DIA-MEJOR)
050200        ADD WKS-LARGO-LABORATORIO
050300            TO TSB-LAB-PUESTO (WKS-MATERIA-IX)
050400     END-IF.
050500 410-BUSCA-DIA-LAB-E. EXIT.
050600
050700 411-PRIMERA-PASADA-LAB SECTION.
050800     IF WKS-DIA-TIENE-LAB (WKS-D) = "N"
050900        PERFORM 420-BUSCA-BLOQUE-LAB
051000     END-IF.
051100 411-PRIMERA-PASADA-LAB-E. EXIT.
051200
051300 412-SEGUNDA-PASADA-LAB SECTION.
051400     PERFORM 420-BUSCA-BLOQUE-LAB.
051500 412-SEGUNDA-PASADA-LAB-E. EXIT.
051600
051700 413-ESCRIBE-BLOQUE-LAB SECTION.
051800     COMPUTE WKS-S = WKS-INICIO-OK + WKS-K
051900     MOVE TSB-ETIQ-LAB (WKS-MATERIA-IX) TO
052000          TTM-CELDA (WKS-DIA-MEJOR WKS-S).
052100 413-ESCRIBE-BLOQUE-LAB-E. EXIT.
052200
052300 420-BUSCA-BLOQUE-LAB SECTION.
052400     PERFORM 421-PRUEBA-UN-BLOQUE THRU 421-PRUEBA-UN-BLOQUE-E
052500              VARYING WKS-BLK FROM 1 BY 1
052600              UNTIL WKS-BLK > 3 OR WKS-INICIO-OK NOT = 0.
052700 420-BUSCA-BLOQUE-LAB-E. EXIT.
052800
052900 421-PRUEBA-UN-BLOQUE SECTION.
053000     MOVE WKS-INICIO-BLOQUE (WKS-BLK) TO WKS-S
053100     IF TTM-CELDA (WKS-D WKS-S)     = WKS-TXT-SIN-ASIGNAR AND
053200        TTM-CELDA (WKS-D WKS-S + 1) = WKS-TXT-SIN-ASIGNAR AND
053300        TTM-CELDA (WKS-D WKS-S + 2) = WKS-TXT-SIN-ASIGNAR
053400        MOVE WKS-S TO WKS-INICIO-OK
053500        MOVE WKS-D TO WKS-DIA-MEJOR
053600     END-IF.
053700 421-PRUEBA-UN-BLOQUE-E. EXIT.
053800*----------------------------------------------------------------*
053900*  CICLO DE COLOCACION DE TEORIA (SOLO ACTUA SOBRE CELDAS QUE YA   *
054000*  ESTEN MARCADAS Free Period; AL INICIO DE LA CORRIDA TODAVIA NO  *
054100*  EXISTE NINGUNA, EL RELLENO DE LA SERIE 600 LAS CREA.)           *
054200*----------------------------------------------------------------*
054300 500-CICLO-TEORIA SECTION.
054400     MOVE 0 TO WKS-RACHA-SIN-COLOCAR
054500     PERFORM 510-RONDA-TEORIA THRU 510-RONDA-TEORIA-E
054600              UNTIL WKS-RACHA-SIN-COLOCAR >= 5.
054700 500-CICLO-TEORIA-E. EXIT.
054800
054900 510-RONDA-TEORIA SECTION.
055000     MOVE 0 TO WKS-COLOCADAS-EN-RONDA
055100     PERFORM 511-PROCESA-MATERIA-TEORIA THRU 511-PROCESA-MATERIA-TEORIA-E
055200              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS
055300     IF WKS-COLOCADAS-EN-RONDA = 0
055400        ADD 1 TO WKS-RACHA-SIN-COLOCAR
055500     ELSE
055600        MOVE 0 TO WKS-RACHA-SIN-COLOCAR
055700     END-IF.
055800 510-RONDA-TEORIA-E. EXIT.
055900
056000 511-PROCESA-MATERIA-TEORIA SECTION.
056100     IF TSB-TEORIA-PUESTA (WKS-I) < TSB-HORAS (WKS-I)
056200        MOVE WKS-I TO WKS-MATERIA-IX
056300        PERFORM 520-INTENTA-COLOCAR-TEORIA
056400     END-IF.
056500 511-PROCESA-MATERIA-TEORIA-E. EXIT.
056600
056700 520-INTENTA-COLOCAR-TEORIA SECTION.
056800     MOVE 0 TO WKS-ENCONTRO-POSICION
056900     PERFORM 521-PRUEBA-UN-DIA-TEORIA THRU 521-PRUEBA-UN-DIA-TEORIA-E
057000              VARYING WKS-D FROM 1 BY 1
057100              UNTIL WKS-D > 5 OR WKS-ENCONTRO-POSICION NOT = 0.
057200 520-INTENTA-COLOCAR-TEORIA-E. EXIT.
057300
057400 521-PRUEBA-UN-DIA-TEORIA SECTION.
057500     IF TSB-DIA-CNT (WKS-MATERIA-IX WKS-D) < WKS-MAX-SESIONES-DIA
057600        PERFORM 522-PRUEBA-UNA-SESION-TEORIA
057700                 THRU 522-PRUEBA-UNA-SESION-TEORIA-E
057800                 VARYING WKS-S FROM 1 BY 1
057900                 UNTIL WKS-S > 11 OR WKS-ENCONTRO-POSICION NOT = 0
058000     END-IF.
058100 521-PRUEBA-UN-DIA-TEORIA-E. EXIT.
058200
058300 522-PRUEBA-UNA-SESION-TEORIA SECTION.
058400     IF WKS-S NOT = WKS-SESION-RECESO-CORTO AND
058500        WKS-S NOT = WKS-SESION-RECESO-LARGO AND
058600        TTM-CELDA (WKS-D WKS-S) = WKS-TXT-LIBRE
058700        MOVE TSB-ETIQ-TEORIA (WKS-MATERIA-IX) TO TTM-CELDA (WKS-D WKS-S)
058800        ADD 1 TO TSB-TEORIA-PUESTA (WKS-MATERIA-IX)
058900        ADD 1 TO TSB-DIA-CNT (WKS-MATERIA-IX WKS-D)
059000        ADD 1 TO WKS-COLOCADAS-EN-RONDA
059100        MOVE 1 TO WKS-ENCONTRO-POSICION
059200     END-IF.
059300 522-PRUEBA-UNA-SESION-TEORIA-E. EXIT.
059400*----------------------------------------------------------------*
059500*   RELLENO: CADA CELDA SIN ASIGNAR SE VUELVE LIBRE MIENTRAS SE    *
059600*   NECESITEN LIBRES, LUEGO SE ENTREGA A LA PRIMERA MATERIA CON    *
059700*   HORAS DE TEORIA PENDIENTES, O A LIBRE SI NINGUNA LAS NECESITA  *
059800*----------------------------------------------------------------*
059900 600-RELLENA-REJILLA SECTION.
060000     PERFORM 601-RELLENA-UN-DIA THRU 601-RELLENA-UN-DIA-E
060100              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
060200 600-RELLENA-REJILLA-E. EXIT.
060300
060400 601-RELLENA-UN-DIA SECTION.
060500     PERFORM 602-PRUEBA-UNA-CELDA-LIBRE THRU 602-PRUEBA-UNA-CELDA-LIBRE-E
060600              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11.
060700 601-RELLENA-UN-DIA-E. EXIT.
060800
060900 602-PRUEBA-UNA-CELDA-LIBRE SECTION.
061000     IF TTM-CELDA (WKS-D WKS-S) = WKS-TXT-SIN-ASIGNAR
061100        PERFORM 610-RELLENA-UNA-CELDA
061200     END-IF.
061300 602-PRUEBA-UNA-CELDA-LIBRE-E. EXIT.
061400
061500 610-RELLENA-UNA-CELDA SECTION.
061600     IF WKS-LIBRES-RESTANTE > 0
061700        MOVE WKS-TXT-LIBRE TO TTM-CELDA (WKS-D WKS-S)
061800        SUBTRACT 1 FROM WKS-LIBRES-RESTANTE
061900        ADD 1 TO WKS-DIA-LIBRES-CNT (WKS-D)
062000     ELSE
062100        MOVE 0 TO WKS-ENCONTRO-POSICION
062200        PERFORM 611-BUSCA-MATERIA-PENDIENTE
062300                 THRU 611-BUSCA-MATERIA-PENDIENTE-E
062400                 VARYING WKS-I FROM 1 BY 1
062500                 UNTIL WKS-I > WKS-CNT-MATERIAS OR
062600                       WKS-ENCONTRO-POSICION NOT = 0
062700        IF WKS-ENCONTRO-POSICION = 0
062800           MOVE WKS-TXT-LIBRE TO TTM-CELDA (WKS-D WKS-S)
062900           ADD 1 TO WKS-DIA-LIBRES-CNT (WKS-D)
063000        END-IF
063100     END-IF.
063200 610-RELLENA-UNA-CELDA-E. EXIT.
063300
063400 611-BUSCA-MATERIA-PENDIENTE SECTION.
063500     IF TSB-TEORIA-PUESTA (WKS-I) < TSB-HORAS (WKS-I)
063600        MOVE TSB-ETIQ-TEORIA (WKS-I) TO TTM-CELDA (WKS-D WKS-S)
063700        ADD 1 TO TSB-TEORIA-PUESTA (WKS-I)
063800        ADD 1 TO TSB-DIA-CNT (WKS-I WKS-D)
063900        MOVE 1 TO WKS-ENCONTRO-POSICION
064000     END-IF.
064100 611-BUSCA-MATERIA-PENDIENTE-E. EXIT.
064200*----------------------------------------------------------------*
064300*      AJUSTE DE LIBRES AL VALOR DESEADO CALCULADO EN LA 350       *
064400*----------------------------------------------------------------*
064500 650-AJUSTA-LIBRES-EXACTOS SECTION.
064600     PERFORM 050-RECALCULA-CONTADORES
064700     PERFORM 660-AUMENTA-LIBRES
064800        UNTIL WKS-LIBRES-TOTAL >= WKS-LIBRES-DESEADO
064900           OR WKS-ENCONTRO-POSICION = 0
065000     PERFORM 670-REDUCE-LIBRES
065100        UNTIL WKS-LIBRES-TOTAL <= WKS-LIBRES-DESEADO
065200           OR WKS-ENCONTRO-POSICION = 0.
065300 650-AJUSTA-LIBRES-EXACTOS-E. EXIT.
065400
065500 660-AUMENTA-LIBRES SECTION.
065600     MOVE 0 TO WKS-ENCONTRO-POSICION
065700     PERFORM 661-BUSCA-UN-DIA-AUMENTA THRU 661-BUSCA-UN-DIA-AUMENTA-E
065800              VARYING WKS-D FROM 1 BY 1
065900              UNTIL WKS-D > 5 OR WKS-ENCONTRO-POSICION NOT = 0.
066000 660-AUMENTA-LIBRES-E. EXIT.
066100
066200 661-BUSCA-UN-DIA-AUMENTA SECTION.
066300     PERFORM 662-PRUEBA-CELDA-AUMENTA THRU 662-PRUEBA-CELDA-AUMENTA-E
066400              VARYING WKS-S FROM 1 BY 1
066500              UNTIL WKS-S > 11 OR WKS-ENCONTRO-POSICION NOT = 0.
066600 661-BUSCA-UN-DIA-AUMENTA-E. EXIT.
066700
066800 662-PRUEBA-CELDA-AUMENTA SECTION.
066900     IF TTM-CELDA (WKS-D WKS-S) = WKS-TXT-SIN-ASIGNAR
067000        MOVE WKS-TXT-LIBRE TO TTM-CELDA (WKS-D WKS-S)
067100        ADD 1 TO WKS-DIA-LIBRES-CNT (WKS-D)
067200        ADD 1 TO WKS-LIBRES-TOTAL
067300        MOVE 1 TO WKS-ENCONTRO-POSICION
067400     END-IF.
067500 662-PRUEBA-CELDA-AUMENTA-E. EXIT.
067600
067700 670-REDUCE-LIBRES SECTION.
067800     MOVE 0 TO WKS-ENCONTRO-POSICION
067900     PERFORM 671-BUSCA-UN-DIA-REDUCE THRU 671-BUSCA-UN-DIA-REDUCE-E
068000              VARYING WKS-D FROM 1 BY 1
068100              UNTIL WKS-D > 5 OR WKS-ENCONTRO-POSICION NOT = 0.
068200 670-REDUCE-LIBRES-E. EXIT.
068300
068400 671-BUSCA-UN-DIA-REDUCE SECTION.
068500     PERFORM 672-PRUEBA-CELDA-REDUCE THRU 672-PRUEBA-CELDA-REDUCE-E
068600              VARYING WKS-S FROM 1 BY 1
068700              UNTIL WKS-S > 11 OR WKS-ENCONTRO-POSICION NOT = 0.
068800 671-BUSCA-UN-DIA-REDUCE-E. EXIT.
068900
069000 672-PRUEBA-CELDA-REDUCE SECTION.
069100     IF TTM-CELDA (WKS-D WKS-S) = WKS-TXT-LIBRE
069200        MOVE WKS-TXT-SIN-ASIGNAR TO TTM-CELDA (WKS-D WKS-S)
069300        SUBTRACT 1 FROM WKS-DIA-LIBRES-CNT (WKS-D)
069400        SUBTRACT 1 FROM WKS-LIBRES-TOTAL
069500        MOVE 1 TO WKS-ENCONTRO-POSICION
069600     END-IF.
069700 672-PRUEBA-CELDA-REDUCE-E. EXIT.
069800*----------------------------------------------------------------*
069900*  REDISTRIBUCION: LLEVA EL TOTAL DE LIBRES AL CANONICO (9),       *
070000*  RESPETA EL TOPE DE 3 POR DIA Y BALANCEA LO QUE SOBRE            *
070100*----------------------------------------------------------------*
070200 700-REDISTRIBUYE-LIBRES SECTION.
070300     PERFORM 050-RECALCULA-CONTADORES
070400     PERFORM 710-EMPUJA-HACIA-CANONICO
070500     PERFORM 050-RECALCULA-CONTADORES
070600     PERFORM 720-CORRIGE-DIAS-SOBRE-TOPE
070700              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5
070800     PERFORM 730-BALANCE-PASS.
070900 700-REDISTRIBUYE-LIBRES-E. EXIT.
071000
071100 710-EMPUJA-HACIA-CANONICO SECTION.
071200     PERFORM 711-UN-PASO-CANONICO
071300        UNTIL WKS-LIBRES-TOTAL = WKS-LIBRES-CANONICO
071400           OR WKS-ENCONTRO-POSICION = 0.
071500 710-EMPUJA-HACIA-CANONICO-E. EXIT.
071600
071700 711-UN-PASO-CANONICO SECTION.
071800     IF WKS-LIBRES-TOTAL < WKS-LIBRES-CANONICO
071900        PERFORM 712-BUSCA-DIA-CON-MENOS-LIBRES
072000        IF WKS-ENCONTRO-POSICION NOT = 0
072100           PERFORM 713-AGREGA-LIBRE-EN-DIA
072200        END-IF
072300     ELSE
072400        PERFORM 714-BUSCA-DIA-CON-MAS-LIBRES
072500        IF WKS-ENCONTRO-POSICION NOT = 0
072600           PERFORM 715-QUITA-LIBRE-EN-DIA
072700        END-IF
072800     END-IF.
072900 711-UN-PASO-CANONICO-E. EXIT.
073000
073100 712-BUSCA-DIA-CON-MENOS-LIBRES SECTION.
073200     MOVE 0 TO WKS-ENCONTRO-POSICION
073300     MOVE 99 TO WKS-MAYOR-DEFICIT
073400     PERFORM 716-PRUEBA-DIA-MENOS THRU 716-PRUEBA-DIA-MENOS-E
073500              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
073600 712-BUSCA-DIA-CON-MENOS-LIBRES-E. EXIT.
073700
073800 716-PRUEBA-DIA-MENOS SECTION.
073900     IF WKS-DIA-LIBRES-CNT (WKS-D) < WKS-MAX-LIBRES-DIA
074000        IF WKS-DIA-LIBRES-CNT (WKS-D) < WKS-MAYOR-DEFICIT
074100           MOVE WKS-DIA-LIBRES-CNT (WKS-D) TO WKS-MAYOR-DEFICIT
074200           MOVE WKS-D TO WKS-DIA-MEJOR
074300           MOVE 1 TO WKS-ENCONTRO-POSICION
074400        END-IF
074500     END-IF.
074600 716-PRUEBA-DIA-MENOS-E. EXIT.
074700
074800 713-AGREGA-LIBRE-EN-DIA SECTION.
074900     MOVE WKS-DIA-MEJOR TO WKS-D
075000     MOVE 0 TO WKS-ENCONTRO-POSICION
075100     PERFORM 717-PRUEBA-CELDA-AGREGA THRU 717-PRUEBA-CELDA-AGREGA-E
075200              VARYING WKS-S FROM 1 BY 1
075300              UNTIL WKS-S > 11 OR WKS-ENCONTRO-POSICION NOT = 0.
075400 713-AGREGA-LIBRE-EN-DIA-E. EXIT.
075500
075600 717-PRUEBA-CELDA-AGREGA SECTION.
075700     IF TTM-CELDA (WKS-D WKS-S) = WKS-TXT-SIN-ASIGNAR
075800        MOVE WKS-TXT-LIBRE TO TTM-CELDA (WKS-D WKS-S)
075900        ADD 1 TO WKS-DIA-LIBRES-CNT (WKS-D)
076000        ADD 1 TO WKS-LIBRES-TOTAL
076100        MOVE 1 TO WKS-ENCONTRO-POSICION
076200     END-IF.
076300 717-PRUEBA-CELDA-AGREGA-E. EXIT.
076400
076500 714-BUSCA-DIA-CON-MAS-LIBRES SECTION.
076600     MOVE 0 TO WKS-ENCONTRO-POSICION
076700     MOVE 0 TO WKS-MAYOR-DEFICIT
076800     PERFORM 718-PRUEBA-DIA-MAS THRU 718-PRUEBA-DIA-MAS-E
076900              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5
077000     IF WKS-MAYOR-DEFICIT = 0
077100        MOVE 0 TO WKS-ENCONTRO-POSICION
077200     END-IF.
077300 714-BUSCA-DIA-CON-MAS-LIBRES-E. EXIT.
077400
077500 718-PRUEBA-DIA-MAS SECTION.
077600     IF WKS-DIA-LIBRES-CNT (WKS-D) > WKS-MAYOR-DEFICIT
077700        MOVE WKS-DIA-LIBRES-CNT (WKS-D) TO WKS-MAYOR-DEFICIT
077800        MOVE WKS-D TO WKS-DIA-MEJOR
077900        MOVE 1 TO WKS-ENCONTRO-POSICION
078000     END-IF.
078100 718-PRUEBA-DIA-MAS-E. EXIT.
078200
078300 715-QUITA-LIBRE-EN-DIA SECTION.
078400     MOVE WKS-DIA-MEJOR TO WKS-D
078500     MOVE 0 TO WKS-ENCONTRO-POSICION
078600     PERFORM 719-PRUEBA-CELDA-QUITA THRU 719-PRUEBA-CELDA-QUITA-E
078700              VARYING WKS-S FROM 11 BY -1
078800              UNTIL WKS-S < 1 OR WKS-ENCONTRO-POSICION NOT = 0.
078900 715-QUITA-LIBRE-EN-DIA-E. EXIT.
079000
079100 719-PRUEBA-CELDA-QUITA SECTION.
079200     IF TTM-CELDA (WKS-D WKS-S) = WKS-TXT-LIBRE
079300        MOVE WKS-TXT-SIN-ASIGNAR TO TTM-CELDA (WKS-D WKS-S)
079400        SUBTRACT 1 FROM WKS-DIA-LIBRES-CNT (WKS-D)
079500        SUBTRACT 1 FROM WKS-LIBRES-TOTAL
079600        MOVE 1 TO WKS-ENCONTRO-POSICION
079700     END-IF.
079800 719-PRUEBA-CELDA-QUITA-E. EXIT.
079900*----------------------------------------------------------------*
080000*  SI UN DIA SIGUE POR ENCIMA DEL TOPE DE 3 LIBRES, SE MUEVE EL    *
080100*  EXCESO A OTRO DIA CON CUPO, O SE ENTREGA A LA MATERIA CON       *
080200*  MAYOR DEFICIT DE HORAS, O SE DEJA SIN ASIGNAR                   *
080300*----------------------------------------------------------------*
080400 720-CORRIGE-DIAS-SOBRE-TOPE SECTION.
080500     PERFORM 723-UN-PASO-TOPE
080600        UNTIL WKS-DIA-LIBRES-CNT (WKS-D) <= WKS-MAX-LIBRES-DIA
080700           OR WKS-ENCONTRO-POSICION = 0.
080800 720-CORRIGE-DIAS-SOBRE-TOPE-E. EXIT.
080900
081000 723-UN-PASO-TOPE SECTION.
081100     PERFORM 715-QUITA-LIBRE-EN-DIA
081200     IF WKS-ENCONTRO-POSICION NOT = 0
081300        PERFORM 721-BUSCA-OTRO-DIA-CON-CUPO
081400        IF WKS-ENCONTRO-POSICION = 0
081500           PERFORM 722-ASIGNA-A-MATERIA-DEFICIT
081600           MOVE 1 TO WKS-ENCONTRO-POSICION
081700        END-IF
081800     END-IF.
081900 723-UN-PASO-TOPE-E. EXIT.
082000
082100 721-BUSCA-OTRO-DIA-CON-CUPO SECTION.
082200     MOVE WKS-D TO WKS-MATERIA-DEFICIT
082300     MOVE 0 TO WKS-ENCONTRO-POSICION
082400     PERFORM 724-PRUEBA-OTRO-DIA THRU 724-PRUEBA-OTRO-DIA-E
082500              VARYING WKS-I FROM 1 BY 1
082600              UNTIL WKS-I > 5 OR WKS-ENCONTRO-POSICION NOT = 0.
082700 721-BUSCA-OTRO-DIA-CON-CUPO-E. EXIT.
082800
082900 724-PRUEBA-OTRO-DIA SECTION.
083000     IF WKS-I NOT = WKS-MATERIA-DEFICIT AND
083100        WKS-DIA-LIBRES-CNT (WKS-I) < WKS-MAX-LIBRES-DIA
083200        PERFORM 725-PRUEBA-CELDA-OTRO-DIA
083300                 THRU 725-PRUEBA-CELDA-OTRO-DIA-E
083400                 VARYING WKS-J FROM 1 BY 1
083500                 UNTIL WKS-J > 11 OR WKS-ENCONTRO-POSICION NOT = 0
083600     END-IF.
083700 724-PRUEBA-OTRO-DIA-E. EXIT.
083800
083900 725-PRUEBA-CELDA-OTRO-DIA SECTION.
084000     IF TTM-CELDA (WKS-I WKS-J) = WKS-TXT-SIN-ASIGNAR
084100        MOVE WKS-TXT-LIBRE TO TTM-CELDA (WKS-I WKS-J)
084200        ADD 1 TO WKS-DIA-LIBRES-CNT (WKS-I)
084300        ADD 1 TO WKS-LIBRES-TOTAL
084400        MOVE 1 TO WKS-ENCONTRO-POSICION
084500     END-IF.
084600 725-PRUEBA-CELDA-OTRO-DIA-E. EXIT.
084700
084800 722-ASIGNA-A-MATERIA-DEFICIT SECTION.
084900*    LA CELDA LIBERADA POR 715 SIGUE SIN ASIGNAR EN (WKS-D,WKS-S);
085000*    SE BUSCA LA MATERIA CON MAYOR DEFICIT DE HORAS DE TEORIA
085100     MOVE -1 TO WKS-MAYOR-DEFICIT
085200     MOVE 0  TO WKS-MATERIA-DEFICIT
085300     PERFORM 726-EVALUA-DEFICIT-MATERIA THRU 726-EVALUA-DEFICIT-MATERIA-E
085400              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS
085500     IF WKS-MAYOR-DEFICIT > 0
085600        MOVE TSB-ETIQ-TEORIA (WKS-MATERIA-DEFICIT) TO
085700             TTM-CELDA (WKS-D WKS-S)
085800        ADD 1 TO TSB-TEORIA-PUESTA (WKS-MATERIA-DEFICIT)
085900        ADD 1 TO TSB-DIA-CNT (WKS-MATERIA-DEFICIT WKS-D)
086000     END-IF.
086100 722-ASIGNA-A-MATERIA-DEFICIT-E. EXIT.
086200
086300 726-EVALUA-DEFICIT-MATERIA SECTION.
086400     COMPUTE WKS-NECESITA = TSB-HORAS (WKS-I) - TSB-TEORIA-PUESTA (WKS-I)
086500     IF WKS-NECESITA > WKS-MAYOR-DEFICIT
086600        MOVE WKS-NECESITA TO WKS-MAYOR-DEFICIT
086700        MOVE WKS-I        TO WKS-MATERIA-DEFICIT
086800     END-IF.
086900 726-EVALUA-DEFICIT-MATERIA-E. EXIT.
087000*----------------------------------------------------------------*
087100*   PASO DE BALANCE: CUALQUIER CELDA SIN ASIGNAR QUE QUEDE SE      *
087200*   ENTREGA A LA PRIMERA MATERIA CON HORAS PENDIENTES, O LIBRE     *
087300*----------------------------------------------------------------*
087400 730-BALANCE-PASS SECTION.
087500     PERFORM 732-BALANCEA-UN-DIA THRU 732-BALANCEA-UN-DIA-E
087600              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
087700 730-BALANCE-PASS-E. EXIT.
087800
087900 732-BALANCEA-UN-DIA SECTION.
088000     PERFORM 733-PRUEBA-CELDA-BALANCE THRU 733-PRUEBA-CELDA-BALANCE-E
088100              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11.
088200 732-BALANCEA-UN-DIA-E. EXIT.
088300
088400 733-PRUEBA-CELDA-BALANCE SECTION.
088500     IF TTM-CELDA (WKS-D WKS-S) = WKS-TXT-SIN-ASIGNAR
088600        PERFORM 731-BALANCEA-UNA-CELDA
088700     END-IF.
088800 733-PRUEBA-CELDA-BALANCE-E. EXIT.
088900
089000 731-BALANCEA-UNA-CELDA SECTION.
089100     MOVE 0 TO WKS-ENCONTRO-POSICION
089200     PERFORM 734-PRUEBA-MATERIA-BALANCE THRU 734-PRUEBA-MATERIA-BALANCE-E
089300              VARYING WKS-I FROM 1 BY 1
089400              UNTIL WKS-I > WKS-CNT-MATERIAS OR
089500                    WKS-ENCONTRO-POSICION NOT = 0
089600     IF WKS-ENCONTRO-POSICION = 0
089700        MOVE WKS-TXT-LIBRE TO TTM-CELDA (WKS-D WKS-S)
089800        ADD 1 TO WKS-DIA-LIBRES-CNT (WKS-D)
089900     END-IF.
090000 731-BALANCEA-UNA-CELDA-E. EXIT.
090100
090200 734-PRUEBA-MATERIA-BALANCE SECTION.
090300     IF TSB-TEORIA-PUESTA (WKS-I) < TSB-HORAS (WKS-I)
090400        MOVE TSB-ETIQ-TEORIA (WKS-I) TO TTM-CELDA (WKS-D WKS-S)
090500        ADD 1 TO TSB-TEORIA-PUESTA (WKS-I)
090600        ADD 1 TO TSB-DIA-CNT (WKS-I WKS-D)
090700        MOVE 1 TO WKS-ENCONTRO-POSICION
090800     END-IF.
090900 734-PRUEBA-MATERIA-BALANCE-E. EXIT.
091000*----------------------------------------------------------------*
091100*  REPARACION DE CORRIDAS DE 3 SESIONES IGUALES Y DE MAS DE 2      *
091200*  SESIONES POR DIA DE LA MISMA MATERIA                            *
091300*----------------------------------------------------------------*
091400 800-REPARA-CONSECUTIVOS SECTION.
091500     PERFORM 050-RECALCULA-CONTADORES
091600     PERFORM 810-REPARA-UN-DIA
091700        VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5
091800     PERFORM 050-RECALCULA-CONTADORES
091900     PERFORM 830-REPARA-TOPE-DIARIO
092000        VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
092100 800-REPARA-CONSECUTIVOS-E. EXIT.
092200
092300 810-REPARA-UN-DIA SECTION.
092400     PERFORM 811-PRUEBA-CORRIDA THRU 811-PRUEBA-CORRIDA-E
092500              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 9.
092600 810-REPARA-UN-DIA-E. EXIT.
092700
092800 811-PRUEBA-CORRIDA SECTION.
092900     PERFORM 812-PRUEBA-ES-LAB THRU 812-PRUEBA-ES-LAB-E
093000     IF WKS-S NOT = WKS-SESION-RECESO-CORTO AND
093100        WKS-S NOT = WKS-SESION-RECESO-LARGO AND
093200        (WKS-S + 1) NOT = WKS-SESION-RECESO-CORTO AND
093300        (WKS-S + 1) NOT = WKS-SESION-RECESO-LARGO AND
093400        (WKS-S + 2) NOT = WKS-SESION-RECESO-CORTO AND
093500        (WKS-S + 2) NOT = WKS-SESION-RECESO-LARGO AND
093600        TTM-CELDA (WKS-D WKS-S)     = TTM-CELDA (WKS-D WKS-S + 1)
093700        AND
093800        TTM-CELDA (WKS-D WKS-S)     = TTM-CELDA (WKS-D WKS-S + 2)
093900        AND TTM-CELDA (WKS-D WKS-S) NOT = WKS-TXT-LIBRE
094000        AND TTM-CELDA (WKS-D WKS-S) NOT = WKS-TXT-SIN-ASIGNAR
094100        AND NOT CELDA-ES-LAB
094200        COMPUTE WKS-S = WKS-S + 2
094300        PERFORM 820-REEMPLAZA-TERCERA-CELDA
094400     END-IF.
094500 811-PRUEBA-CORRIDA-E. EXIT.
094600*    UN BLOQUE DE LABORATORIO VALIDO ES, POR CONSTRUCCION, UNA
094700*    CORRIDA DE 3 CELDAS IDENTICAS -- SE EXCLUYE DE LA REPARACION
094800*    DE CORRIDAS PARA NO DESARMAR BLOQUES DE LABORATORIO YA PUESTOS
094900 812-PRUEBA-ES-LAB SECTION.
095000     MOVE "N" TO WKS-CELDA-ES-LAB
095100     PERFORM 813-PRUEBA-UNA-MATERIA-LAB THRU 813-PRUEBA-UNA-MATERIA-LAB-E
095200              VARYING WKS-I FROM 1 BY 1
095300              UNTIL WKS-I > WKS-CNT-MATERIAS OR CELDA-ES-LAB.
095400 812-PRUEBA-ES-LAB-E. EXIT.
095500
095600 813-PRUEBA-UNA-MATERIA-LAB SECTION.
095700     IF TSB-LAB-REQ (WKS-I) = "Y" AND
095800        TTM-CELDA (WKS-D WKS-S) = TSB-ETIQ-LAB (WKS-I)
095900        MOVE "Y" TO WKS-CELDA-ES-LAB
096000     END-IF.
096100 813-PRUEBA-UNA-MATERIA-LAB-E. EXIT.
096200
096300 820-REEMPLAZA-TERCERA-CELDA SECTION.
096400     MOVE 0 TO WKS-ENCONTRO-POSICION
096500     PERFORM 821-PRUEBA-MATERIA-REEMPLAZO
096600              THRU 821-PRUEBA-MATERIA-REEMPLAZO-E
096700              VARYING WKS-I FROM 1 BY 1
096800              UNTIL WKS-I > WKS-CNT-MATERIAS OR
096900                    WKS-ENCONTRO-POSICION NOT = 0
097000     IF WKS-ENCONTRO-POSICION = 0
097100        MOVE WKS-TXT-LIBRE TO TTM-CELDA (WKS-D WKS-S)
097200        ADD 1 TO WKS-DIA-LIBRES-CNT (WKS-D)
097300     END-IF.
097400 820-REEMPLAZA-TERCERA-CELDA-E. EXIT.
097500
097600 821-PRUEBA-MATERIA-REEMPLAZO SECTION.
097700     IF TSB-DIA-CNT (WKS-I WKS-D) < WKS-MAX-SESIONES-DIA AND
097800        TSB-ETIQ-TEORIA (WKS-I) NOT = TTM-CELDA (WKS-D WKS-S)
097900        MOVE TSB-ETIQ-TEORIA (WKS-I) TO TTM-CELDA (WKS-D WKS-S)
098000        ADD 1 TO TSB-TEORIA-PUESTA (WKS-I)
098100        ADD 1 TO TSB-DIA-CNT (WKS-I WKS-D)
098200        MOVE 1 TO WKS-ENCONTRO-POSICION
098300     END-IF.
098400 821-PRUEBA-MATERIA-REEMPLAZO-E. EXIT.
098500
098600 830-REPARA-TOPE-DIARIO SECTION.
098700     PERFORM 831-PRUEBA-MATERIA-TOPE THRU 831-PRUEBA-MATERIA-TOPE-E
098800              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS.
098900 830-REPARA-TOPE-DIARIO-E. EXIT.
099000
099100 831-PRUEBA-MATERIA-TOPE SECTION.
099200     IF TSB-DIA-CNT (WKS-I WKS-D) > WKS-MAX-SESIONES-DIA
099300        MOVE WKS-I TO WKS-MATERIA-IX
099400        MOVE 0 TO WKS-J
099500        PERFORM 832-PRUEBA-CELDA-TOPE THRU 832-PRUEBA-CELDA-TOPE-E
099600                 VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11
099700     END-IF.
099800 831-PRUEBA-MATERIA-TOPE-E. EXIT.
099900
100000 832-PRUEBA-CELDA-TOPE SECTION.
100100     IF TTM-CELDA (WKS-D WKS-S) = TSB-ETIQ-TEORIA (WKS-MATERIA-IX)
100200        ADD 1 TO WKS-J
100300        IF WKS-J > WKS-MAX-SESIONES-DIA
100400           MOVE WKS-TXT-LIBRE TO TTM-CELDA (WKS-D WKS-S)
100500           ADD 1 TO WKS-DIA-LIBRES-CNT (WKS-D)
100600           SUBTRACT 1 FROM TSB-TEORIA-PUESTA (WKS-MATERIA-IX)
100700           SUBTRACT 1 FROM TSB-DIA-CNT (WKS-MATERIA-IX WKS-D)
100800        END-IF
100900     END-IF.
101000 832-PRUEBA-CELDA-TOPE-E. EXIT.
101100*----------------------------------------------------------------*
101200*  ASEGURA QUE CADA MATERIA LLEGUE A SUS HORAS REQUERIDAS,         *
101300*  CONVIRTIENDO CELDAS LIBRES EN TEORIA CUANDO SEA VALIDO.         *
101400*  LOS LABORATORIOS NO SE COMPLETAN AQUI (REQUIEREN BLOQUE DE 3).  *
101500*----------------------------------------------------------------*
101600 850-ASEGURA-HORAS SECTION.
101700     PERFORM 050-RECALCULA-CONTADORES
101800     PERFORM 851-EVALUA-MATERIA-HORAS THRU 851-EVALUA-MATERIA-HORAS-E
101900              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS.
102000 850-ASEGURA-HORAS-E. EXIT.
102100
102200 851-EVALUA-MATERIA-HORAS SECTION.
102300     MOVE WKS-I TO WKS-MATERIA-IX
102400     COMPUTE WKS-NECESITA =
102500             TSB-HORAS (WKS-MATERIA-IX) -
102600             TSB-TEORIA-PUESTA (WKS-MATERIA-IX)
102700     IF WKS-NECESITA > 0
102800        PERFORM 860-COMPLETA-UNA-MATERIA
102900     END-IF.
103000 851-EVALUA-MATERIA-HORAS-E. EXIT.
103100
103200 860-COMPLETA-UNA-MATERIA SECTION.
103300     PERFORM 861-BUSCA-DIA-COMPLETA THRU 861-BUSCA-DIA-COMPLETA-E
103400              VARYING WKS-D FROM 1 BY 1
103500              UNTIL WKS-D > 5 OR WKS-NECESITA = 0.
103600 860-COMPLETA-UNA-MATERIA-E. EXIT.
103700
103800 861-BUSCA-DIA-COMPLETA SECTION.
103900     PERFORM 862-PRUEBA-CELDA-COMPLETA THRU 862-PRUEBA-CELDA-COMPLETA-E
104000              VARYING WKS-S FROM 1 BY 1
104100              UNTIL WKS-S > 11 OR WKS-NECESITA = 0.
104200 861-BUSCA-DIA-COMPLETA-E. EXIT.
104300
104400 862-PRUEBA-CELDA-COMPLETA SECTION.
104500     IF TTM-CELDA (WKS-D WKS-S) = WKS-TXT-LIBRE AND
104600        TSB-DIA-CNT (WKS-MATERIA-IX WKS-D) < WKS-MAX-SESIONES-DIA
104700        PERFORM 870-VERIFICA-CONSECUTIVO
104800        IF WKS-RUN-OK = "Y"
104900           MOVE TSB-ETIQ-TEORIA (WKS-MATERIA-IX) TO
105000                TTM-CELDA (WKS-D WKS-S)
105100           ADD 1 TO TSB-TEORIA-PUESTA (WKS-MATERIA-IX)
105200           ADD 1 TO TSB-DIA-CNT (WKS-MATERIA-IX WKS-D)
105300           SUBTRACT 1 FROM WKS-DIA-LIBRES-CNT (WKS-D)
105400           SUBTRACT 1 FROM WKS-NECESITA
105500        END-IF
105600     END-IF.
105700 862-PRUEBA-CELDA-COMPLETA-E. EXIT.
105800*----------------------------------------------------------------*
105900*  VERIFICA QUE COLOCAR LA MATERIA EN (WKS-D,WKS-S) NO DEJE UNA    *
106000*  CORRIDA DE MAS DE 2 SESIONES SEGUIDAS DE LA MISMA MATERIA       *
106100*----------------------------------------------------------------*
106200 870-VERIFICA-CONSECUTIVO SECTION.
106300     MOVE "Y" TO WKS-RUN-OK
106400     MOVE 0 TO WKS-ATRAS-CNT WKS-ADEL-CNT
106500     IF WKS-S > 1
106600        IF TTM-CELDA (WKS-D WKS-S - 1) =
106700           TSB-ETIQ-TEORIA (WKS-MATERIA-IX)
106800           ADD 1 TO WKS-ATRAS-CNT
106900           IF WKS-S > 2
107000              IF TTM-CELDA (WKS-D WKS-S - 2) =
107100                 TSB-ETIQ-TEORIA (WKS-MATERIA-IX)
107200                 ADD 1 TO WKS-ATRAS-CNT
107300              END-IF
107400           END-IF
107500        END-IF
107600     END-IF
107700     IF WKS-S < 11
107800        IF TTM-CELDA (WKS-D WKS-S + 1) =
107900           TSB-ETIQ-TEORIA (WKS-MATERIA-IX)
108000           ADD 1 TO WKS-ADEL-CNT
108100           IF WKS-S < 10
108200              IF TTM-CELDA (WKS-D WKS-S + 2) =
108300                 TSB-ETIQ-TEORIA (WKS-MATERIA-IX)
108400                 ADD 1 TO WKS-ADEL-CNT
108500              END-IF
108600           END-IF
108700        END-IF
108800     END-IF
108900     IF WKS-ATRAS-CNT + WKS-ADEL-CNT > 1
109000        MOVE "N" TO WKS-RUN-OK
109100     END-IF.
109200 870-VERIFICA-CONSECUTIVO-E. EXIT.
109300*----------------------------------------------------------------*
109400*  RECALCULA CONTADORES DE LIBRES POR DIA Y DE HORAS COLOCADAS     *
109500*  POR MATERIA, RECORRIENDO TODA LA REJILLA                        *
109600*----------------------------------------------------------------*
109700 050-RECALCULA-CONTADORES SECTION.
109800     MOVE 0 TO WKS-LIBRES-TOTAL
109900     PERFORM 052-LIMPIA-MATERIA THRU 052-LIMPIA-MATERIA-E
110000              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS
110100     PERFORM 055-RECORRE-UN-DIA THRU 055-RECORRE-UN-DIA-E
110200              VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5
110300     MOVE 1 TO WKS-ENCONTRO-POSICION.
110400 050-RECALCULA-CONTADORES-E. EXIT.
110500
110600 051-ACUMULA-MATERIA SECTION.
110700     PERFORM 057-PRUEBA-ETIQUETA THRU 057-PRUEBA-ETIQUETA-E
110800              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-MATERIAS.
110900 051-ACUMULA-MATERIA-E. EXIT.
111000
111100 052-LIMPIA-MATERIA SECTION.
111200     MOVE 0 TO TSB-TEORIA-PUESTA (WKS-I)
111300     MOVE 0 TO TSB-LAB-PUESTO    (WKS-I)
111400     PERFORM 053-LIMPIA-DIA-MATERIA THRU 053-LIMPIA-DIA-MATERIA-E
111500              VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 5.
111600 052-LIMPIA-MATERIA-E. EXIT.
111700
111800 053-LIMPIA-DIA-MATERIA SECTION.
111900     MOVE 0 TO TSB-DIA-CNT (WKS-I WKS-J).
112000 053-LIMPIA-DIA-MATERIA-E. EXIT.
112100
112200 055-RECORRE-UN-DIA SECTION.
112300     MOVE 0 TO WKS-DIA-LIBRES-CNT (WKS-D)
112400     PERFORM 056-RECORRE-UNA-CELDA THRU 056-RECORRE-UNA-CELDA-E
112500              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11.
112600 055-RECORRE-UN-DIA-E. EXIT.
112700
112800 056-RECORRE-UNA-CELDA SECTION.
112900     IF TTM-CELDA (WKS-D WKS-S) = WKS-TXT-LIBRE
113000        ADD 1 TO WKS-DIA-LIBRES-CNT (WKS-D)
113100        ADD 1 TO WKS-LIBRES-TOTAL
113200     ELSE
113300        PERFORM 051-ACUMULA-MATERIA
113400     END-IF.
113500 056-RECORRE-UNA-CELDA-E. EXIT.
113600
113700 057-PRUEBA-ETIQUETA SECTION.
113800     IF TTM-CELDA (WKS-D WKS-S) = TSB-ETIQ-TEORIA (WKS-I)
113900        ADD 1 TO TSB-TEORIA-PUESTA (WKS-I)
114000        ADD 1 TO TSB-DIA-CNT (WKS-I WKS-D)
114100     END-IF
114200     IF TTM-CELDA (WKS-D WKS-S) = TSB-ETIQ-LAB (WKS-I)
114300        ADD 1 TO TSB-LAB-PUESTO (WKS-I)
114400     END-IF.
114500 057-PRUEBA-ETIQUETA-E. EXIT.
114600*----------------------------------------------------------------*
114700*                ESCRITURA DEL HORARIO FINAL (55 CELDAS)          *
114800*----------------------------------------------------------------*
114900 900-ESCRIBE-TIMETABLE SECTION.
115000     PERFORM 910-ESCRIBE-UN-DIA
115100        VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 5.
115200 900-ESCRIBE-TIMETABLE-E. EXIT.
115300
115400 910-ESCRIBE-UN-DIA SECTION.
115500     PERFORM 911-ESCRIBE-UNA-CELDA THRU 911-ESCRIBE-UNA-CELDA-E
115600              VARYING WKS-S FROM 1 BY 1 UNTIL WKS-S > 11.
115700 910-ESCRIBE-UN-DIA-E. EXIT.
115800
115900 911-ESCRIBE-UNA-CELDA SECTION.
116000     MOVE WKS-NOMBRE-DIA (WKS-D) TO TT-DAY
116100     MOVE WKS-S                  TO TT-SESSION-NO
116200     MOVE TTM-CELDA (WKS-D WKS-S) TO TT-SUBJECT
116300     WRITE REG-TIMETABLE
116400     IF FS-TTMFIL NOT = 0
116500        DISPLAY "ERROR AL ESCRIBIR TIMETABLE-FILE, STATUS: "
116600                FS-TTMFIL UPON CONSOLE
116700     END-IF.
116800 911-ESCRIBE-UNA-CELDA-E. EXIT.
116900*----------------------------------------------------------------*
117000*                        CIERRE DE ARCHIVOS                       *
117100*----------------------------------------------------------------*
117200 950-CIERRA-ARCHIVOS SECTION.
117300     CLOSE REQUEST-FILE SUBJECT-FILE PREFERENCE-FILE TIMETABLE-FILE.
117400 950-CIERRA-ARCHIVOS-E. EXIT.
