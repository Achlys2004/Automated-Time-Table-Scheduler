000100******************************************************************
000200* FECHA       : 25/03/2024                                       *
000300* PROGRAMADOR : ERICK D. RAMIREZ (EDR)                            *
000400* APLICACION  : HORARIOS - FACULTAD DE INGENIERIA                *
000500* PROGRAMA    : HORGEN02, GENERADOR ALTERNO SIMPLE DE HORARIOS   *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA UN ROL DE MATERIAS (NOMBRE Y  *
000800*             : CANTIDAD DE SESIONES SEMANALES) Y LAS COLOCA EN  *
000900*             : UNA REJILLA DE 5 DIAS POR 8 CASILLAS, AVANZANDO  *
001000*             : DE DOS EN DOS PARA QUE NO QUEDEN DOS SESIONES DE *
001100*             : LA MISMA MATERIA UNA JUNTO A LA OTRA. NO VALIDA  *
001200*             : TOPES NI RECESOS, ES SOLO UN REPARTO RAPIDO.     *
001300* ARCHIVOS    : ROL-FILE (ENTRADA), TIMETABLE-FILE (SALIDA)      *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* NOMBRE      : GENERADOR SIMPLE POR RONDA                       *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                    HORGEN02.
001900 AUTHOR.                        ERICK D. RAMIREZ.
002000 INSTALLATION.                  FACULTAD DE INGENIERIA - UDI.
002100 DATE-WRITTEN.                  25/03/2024.
002200 DATE-COMPILED.
002300 SECURITY.                      USO INTERNO - DEPARTAMENTO DE CONTROL
002400                                 ACADEMICO.
002500*----------------------------------------------------------------*
002600* BITACORA DE CAMBIOS                                             *
002700*----------------------------------------------------------------*
002800*FECHA     |INIC|TICKET   |DESCRIPCION                        TAG
002900*----------|----|---------|-----------------------------------*--*
003000*25/03/2024|EDR |REQ-4470 |CREACION DEL PROGRAMA              GS01
003100*10/04/2024|EDR |REQ-4480 |CAMBIO DE SALTO DE 1 EN 1 A SALTO  GS02
003200*                         |DE 2 EN 2 PARA EVITAR CHOQUES      GS02
003300*----------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.               IBM-370.
003700 OBJECT-COMPUTER.               IBM-370.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ROL-FILE        ASSIGN TO ROLFILE
004100                             ORGANIZATION IS LINE SEQUENTIAL
004200                             FILE STATUS  IS FS-ROL.
004300     SELECT TIMETABLE-FILE  ASSIGN TO TTMFILE
004400                             ORGANIZATION IS LINE SEQUENTIAL
004500                             FILE STATUS  IS FS-TTMFIL.
004600 DATA DIVISION.
004700 FILE SECTION.
004800*                   DEFINICION DEL ROL DE ENTRADA
004900 FD  ROL-FILE.
005000 01  REG-ROL.
005100     05  ROL-MATERIA              PIC X(30).
005200     05  ROL-SESIONES             PIC 9(02).
005300     05  FILLER                   PIC X(08).
005400 01  REG-ROL-LLAVE REDEFINES REG-ROL.
005500     05  ROL-LLAVE-MATERIA        PIC X(30).
005600     05  ROL-LLAVE-RESTO          PIC X(10).
005700*                  DEFINICION DE LA CELDA DE SALIDA
005800 FD  TIMETABLE-FILE.
005900     COPY HORTTE.
006000 WORKING-STORAGE SECTION.
006100*----------------------------------------------------------------*
006200*                     ESTADOS DE ARCHIVO                          *
006300*----------------------------------------------------------------*
006400 01  WKS-FS-STATUS.
006500     05  FS-ROL                   PIC 9(02) VALUE ZEROES.
006600     05  FS-TTMFIL                PIC 9(02) VALUE ZEROES.
006700     05  WKS-FIN-ROL              PIC 9(01) VALUE ZEROES.
006800         88  FIN-ROL                          VALUE 1.
006900     05  FILLER                   PIC X(03) VALUE SPACES.
007000*----------------------------------------------------------------*
007100*              FECHA DE CORRIDA DEL PROCESO BATCH                *
007200*----------------------------------------------------------------*
007300 01  WKS-FECHA-CORRIDA            PIC 9(06) VALUE ZEROES.
007400 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
007500     05  WKS-AA-CORRIDA           PIC 9(02).
007600     05  WKS-MM-CORRIDA           PIC 9(02).
007700     05  WKS-DD-CORRIDA           PIC 9(02).
007800*----------------------------------------------------------------*
007900*           TABLA DE NOMBRES DE DIA (LUNES A VIERNES)            *
008000*----------------------------------------------------------------*
008100 01  WKS-TABLA-DIAS.
008200     05  FILLER                   PIC X(09) VALUE "Monday".
008300     05  FILLER                   PIC X(09) VALUE "Tuesday".
008400     05  FILLER                   PIC X(09) VALUE "Wednesday".
008500     05  FILLER                   PIC X(09) VALUE "Thursday".
008600     05  FILLER                   PIC X(09) VALUE "Friday".
008700 01  WKS-DIAS REDEFINES WKS-TABLA-DIAS.
008800     05  WKS-NOMBRE-DIA           PIC X(09) OCCURS 5 TIMES.
008900*----------------------------------------------------------------*
009000*                 CONSTANTES DE LA REJILLA SIMPLE                 *
009100*----------------------------------------------------------------*
009200 01  WKS-CONSTANTES.
009300     05  WKS-CASILLAS-POR-DIA     PIC 9(02) COMP VALUE 8.
009400     05  WKS-TOTAL-CASILLAS       PIC 9(02) COMP VALUE 40.
009500     05  WKS-SALTO-RONDA          PIC 9(02) COMP VALUE 2.
009600     05  FILLER                   PIC X(04) VALUE SPACES.
009700*----------------------------------------------------------------*
009800*                 CONTADORES E INDICES DE TRABAJO                 *
009900*----------------------------------------------------------------*
010000 01  WKS-INDICES.
010100     05  WKS-INDICE-CASILLA       PIC 9(02) COMP VALUE 0.
010200     05  WKS-DIA-CERO             PIC 9(02) COMP VALUE 0.
010300     05  WKS-DIA-UNO              PIC 9(02) COMP VALUE 0.
010400     05  WKS-SESION-CERO          PIC 9(02) COMP VALUE 0.
010500     05  WKS-K                    PIC 9(02) COMP VALUE 0.
010600     05  FILLER                   PIC X(04) VALUE SPACES.
010700*----------------------------------------------------------------*
010800*                    ESTADISTICAS DE LA CORRIDA                   *
010900*----------------------------------------------------------------*
011000 77  WKS-MATERIAS-LEIDAS          PIC 9(03) COMP VALUE 0.
011100 77  WKS-SESIONES-ESCRITAS        PIC 9(03) COMP VALUE 0.
011200 PROCEDURE DIVISION.
011300*----------------------------------------------------------------*
011400*                    S E C C I O N    P R I N C I P A L           *
011500*----------------------------------------------------------------*
011600 000-MAIN SECTION.
011700     ACCEPT WKS-FECHA-CORRIDA FROM DATE
011800     PERFORM 100-ABRE-ARCHIVOS
011900     PERFORM 200-PROCESA-ROL
012000     PERFORM 300-ESTADISTICAS
012100     PERFORM 900-CIERRA-ARCHIVOS
012200     STOP RUN.
012300 000-MAIN-E. EXIT.
012400*----------------------------------------------------------------*
012500*                  APERTURA Y VALIDACION DE ARCHIVOS               *
012600*----------------------------------------------------------------*
012700 100-ABRE-ARCHIVOS SECTION.
012800     OPEN INPUT  ROL-FILE
012900     OPEN OUTPUT TIMETABLE-FILE
013000     IF FS-ROL NOT = 0 OR FS-TTMFIL NOT = 0
013100        DISPLAY "================================================"
013200                 UPON CONSOLE
013300        DISPLAY "   HORGEN02: ERROR AL ABRIR ARCHIVOS DE LA CORRIDA"
013400                 UPON CONSOLE
013500        DISPLAY " FILE STATUS ROL-FILE      : (" FS-ROL ")"
013600                 UPON CONSOLE
013700        DISPLAY " FILE STATUS TIMETABLE-FILE: (" FS-TTMFIL ")"
013800                 UPON CONSOLE
013900        DISPLAY "================================================"
014000                 UPON CONSOLE
014100        MOVE 91 TO RETURN-CODE
014200        STOP RUN
014300     END-IF.
014400 100-ABRE-ARCHIVOS-E. EXIT.
014500*----------------------------------------------------------------*
014600*    CICLO PRINCIPAL: LEE EL ROL Y REPARTE SESIONES POR RONDA      *
014700*----------------------------------------------------------------*
014800 200-PROCESA-ROL SECTION.
014900     MOVE 0 TO WKS-INDICE-CASILLA
015000     READ ROL-FILE
015100          AT END MOVE 1 TO WKS-FIN-ROL
015200     END-READ
015300     PERFORM 210-PROCESA-UNA-MATERIA THRU 210-PROCESA-UNA-MATERIA-E
015400              UNTIL FIN-ROL.
015500 200-PROCESA-ROL-E. EXIT.
015600
015700 210-PROCESA-UNA-MATERIA SECTION.
015800     ADD 1 TO WKS-MATERIAS-LEIDAS
015900     PERFORM 220-ESCRIBE-UNA-SESION THRU 220-ESCRIBE-UNA-SESION-E
016000              VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > ROL-SESIONES
016100     READ ROL-FILE
016200          AT END MOVE 1 TO WKS-FIN-ROL
016300     END-READ.
016400 210-PROCESA-UNA-MATERIA-E. EXIT.
016500*----------------------------------------------------------------*
016600*  ESCRIBE UNA SESION EN LA CASILLA ACTUAL Y AVANZA DE DOS EN DOS *
016700*----------------------------------------------------------------*
016800 220-ESCRIBE-UNA-SESION SECTION.
016900     DIVIDE WKS-INDICE-CASILLA BY WKS-CASILLAS-POR-DIA
017000            GIVING WKS-DIA-CERO REMAINDER WKS-SESION-CERO
017100     ADD 1 TO WKS-DIA-CERO GIVING WKS-DIA-UNO
017200     MOVE WKS-NOMBRE-DIA (WKS-DIA-UNO) TO TT-DAY
017300     ADD 1 TO WKS-SESION-CERO GIVING TT-SESSION-NO
017400     MOVE ROL-MATERIA TO TT-SUBJECT
017500     WRITE REG-TIMETABLE
017600     IF FS-TTMFIL = 0
017700        ADD 1 TO WKS-SESIONES-ESCRITAS
017800     ELSE
017900        DISPLAY "HORGEN02: ERROR AL ESCRIBIR TIMETABLE-FILE, STATUS: "
018000                FS-TTMFIL UPON CONSOLE
018100     END-IF
018200     ADD WKS-SALTO-RONDA TO WKS-INDICE-CASILLA
018300     IF WKS-INDICE-CASILLA >= WKS-TOTAL-CASILLAS
018400        SUBTRACT WKS-TOTAL-CASILLAS FROM WKS-INDICE-CASILLA
018500     END-IF.
018600 220-ESCRIBE-UNA-SESION-E. EXIT.
018700*----------------------------------------------------------------*
018800*                      IMPRESION DE ESTADISTICAS                  *
018900*----------------------------------------------------------------*
019000 300-ESTADISTICAS SECTION.
019100     DISPLAY ">>>>>>>>>>>>>>>>>>> ESTADISTICAS HORGEN02 <<<<<<<<<<<<<<<<"
019200              UPON CONSOLE
019300     DISPLAY "||  MATERIAS LEIDAS DEL ROL   : (" WKS-MATERIAS-LEIDAS ")"
019400              UPON CONSOLE
019500     DISPLAY "||  SESIONES ESCRITAS         : (" WKS-SESIONES-ESCRITAS ")"
019600              UPON CONSOLE
019700     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<"
019800              UPON CONSOLE.
019900 300-ESTADISTICAS-E. EXIT.
020000*----------------------------------------------------------------*
020100*                        CIERRE DE ARCHIVOS                       *
020200*----------------------------------------------------------------*
020300 900-CIERRA-ARCHIVOS SECTION.
020400     CLOSE ROL-FILE TIMETABLE-FILE.
020500 900-CIERRA-ARCHIVOS-E. EXIT.
